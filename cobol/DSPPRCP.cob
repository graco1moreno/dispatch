000100 PROCESS DYNAM OUTDD(DISPLAYS)                                            
000200*****************************************************************         
000300* DSPPRCP -- ELECTRICITY PRICE-PERIOD SERVICE                             
000400*            CLASSIFIES A MINUTE-OF-DAY INTO A PRICE TIER AND             
000500*            ANSWERS THE TWO DELAY/EARLY-EXCHANGE COMPARISONS             
000600*            DSPTRSP USES WHEN SOC IS MARGINAL.  SEE DSPPRPB.             
000700*****************************************************************         
000800 IDENTIFICATION DIVISION.                                                 
000900 PROGRAM-ID. DSPPRCP.                                                     
001000 AUTHOR. R J TILLMAN.                                                     
001100 INSTALLATION. GREENLINE ELECTRIC FREIGHT - EDP FLEET SYS.                
001200 DATE-WRITTEN. 04/09/91.                                                  
001300 DATE-COMPILED.                                                           
001400 SECURITY.  PROPRIETARY - FLEET DISPATCH SUBSYSTEM.  NOT FOR              
001500     DISTRIBUTION OUTSIDE EDP FLEET SYSTEMS.                              
001600*****************************************************************         
001700* CHANGE LOG                                                              
001800*****************************************************************         
001900* 04/09/91  RJT  DSP-0006  ORIGINAL PROGRAM - 4 PRICE PERIODS PER         
002000*                          THE 1991 POWER CO. TARIFF SCHEDULE.            
002100* 11/09/98  LMK  DSP-0118  Y2K REVIEW - MINUTE-OF-DAY IS NOT A            
002200*                          CALENDAR DATE, NO CHANGES REQUIRED.            
002300* 03/02/02  HQV  DSP-0199  POWER CO. RE-FILED ITS TARIFF - SHARP          
002400*                          PERIOD ADDED, PEAK WINDOW NARROWED.            
002500*                          TABLE REBUILT, COMPARISON LOGIC UNCHG.         
002600*****************************************************************         
002700 ENVIRONMENT DIVISION.                                                    
002800 CONFIGURATION SECTION.                                                   
002900 SOURCE-COMPUTER. IBM-390.                                                
003000 SPECIAL-NAMES.                                                           
003100     C01 IS TOP-OF-FORM.                                                  
003200 INPUT-OUTPUT SECTION.                                                    
003300 FILE-CONTROL.                                                            
003400 DATA DIVISION.                                                           
003500 FILE SECTION.                                                            
003600 WORKING-STORAGE SECTION.                                                 
003610 77  WS-HOUR-OF-DAY         PIC S9(2) COMP.                               
003700*****************************************************************         
003800* HOUR-OF-DAY TO PRICE-PERIOD TABLE (RULE 5).  ONE LETTER PER             
003900* HOUR, HOURS 00 THRU 23, THE SAME VALUE-STRING/REDEFINES                 
004000* LOOKUP TRICK USED ELSEWHERE IN THIS SHOP.                               
004100*   V=VALLEY  N=NORMAL  P=PEAK  S=SHARP                                   
004200*   00-08 V(8) 08-10 N(2) 10-12 P(2) 12-14 N(2) 14-19 S(5)                
004300*   19-24 N(5)                                                            
004400*****************************************************************         
004500 01  WS-HOUR-PERIOD-TABLE.                                                
004600     05  FILLER                PIC X(24) VALUE                            
004700         'VVVVVVVVNNPPNNSSSSSNNNNN'.                                      
004800 01  WS-HOUR-PERIOD-TABLE-RE REDEFINES WS-HOUR-PERIOD-TABLE.              
004900     05  WS-HOUR-PERIOD    OCCURS 24 TIMES                                
005000         INDEXED BY WS-HR-INX  PIC X(1).                                  
005100*****************************************************************         
005200* PRICE RANKING TABLE (RULE 5) - LOW TO HIGH, USED TO COMPARE             
005300* TWO PERIOD LETTERS WITHOUT A STRING OF NESTED IFS.                      
005400*   RANK 1=VALLEY  2=NORMAL  3=PEAK  4=SHARP                              
005500*****************************************************************         
005600 01  WS-PERIOD-RANK-LETTERS.                                              
005700     05  FILLER                PIC X(4) VALUE 'VNPS'.                     
005800 01  WS-PERIOD-RANK-LETTERS-RE REDEFINES WS-PERIOD-RANK-LETTERS.          
005900     05  WS-RANK-LETTER    OCCURS 4 TIMES                                 
006000         INDEXED BY WS-RK-INX  PIC X(1).                                  
006100 01  WS-WORK-AREAS.                                                       
006300     05  WS-CURRENT-RANK       PIC S9(1) COMP.                            
006400     05  WS-NEXT-RANK          PIC S9(1) COMP.                            
006500     05  FILLER                PIC X(06).                                 
006600 01  WS-NEXT-MINUTE-WORK.                                                 
006700     05  WS-NEXT-MINUTE-OF-DAY PIC S9(4) COMP.                            
006800     05  FILLER                PIC X(04).                                 
006900 LINKAGE SECTION.                                                         
007000     COPY DSPPRPB.                                                        
007100 PROCEDURE DIVISION USING PRP-PARM.                                       
007200 MAIN-LINE.                                                               
007300     EVALUATE TRUE                                                        
007400         WHEN PRP-CLASSIFY                                                
007500             PERFORM 4000-CLASSIFY-PERIOD THRU 4000-EXIT                  
007600         WHEN PRP-DELAY-CHECK                                             
007700             PERFORM 4100-DELAY-ALLOWED THRU 4100-EXIT                    
007800         WHEN PRP-EARLY-CHECK                                             
007900             PERFORM 4200-EARLY-EXCHANGE-OK THRU 4200-EXIT                
008000         WHEN OTHER                                                       
008100             MOVE 'N' TO PRP-RESULT-FLAG                                  
008200     END-EVALUATE.                                                        
008300     GOBACK.                                                              
008400*****************************************************************         
008500* RULE 5 - CLASSIFY PRP-MINUTE-OF-DAY INTO ITS PRICE PERIOD.              
008600* MINUTE-OF-DAY MAY BE >= 1440 (NEXT-DAY ROUND-TRIP-END MINUTE            
008700* PASSED IN BY DSPTRSP) SO IT IS REDUCED MODULO 1440 FIRST.               
008800*****************************************************************         
008900 4000-CLASSIFY-PERIOD.                                                    
009000     PERFORM 4050-HOUR-OF-MINUTE THRU 4050-EXIT.                          
009100     SET WS-HR-INX TO WS-HOUR-OF-DAY.                                     
009200     SET WS-HR-INX UP BY 1.                                               
009300     MOVE WS-HOUR-PERIOD(WS-HR-INX) TO PRP-CURRENT-PERIOD.                
009400 4000-EXIT.                                                               
009500     EXIT.                                                                
009600*****************************************************************         
009700* REDUCE PRP-MINUTE-OF-DAY TO AN HOUR 0-23.  A WHOLE-DAY OFFSET           
009800* (1440, 2880, ...) IS BACKED OUT ONE DAY AT A TIME - THE RUN             
009900* NEVER SPANS MORE THAN A FEW DAYS SO THIS IS CHEAPER THAN                
010000* AN INTRINSIC FUNCTION, WHICH EDP STANDARDS DO NOT ALLOW HERE.           
010100*****************************************************************         
010200 4050-HOUR-OF-MINUTE.                                                     
010300     MOVE PRP-MINUTE-OF-DAY TO WS-NEXT-MINUTE-OF-DAY.                     
010400     PERFORM 4060-BACK-OUT-ONE-DAY THRU 4060-EXIT                         
010500         UNTIL WS-NEXT-MINUTE-OF-DAY < 1440.                              
010600     DIVIDE WS-NEXT-MINUTE-OF-DAY BY 60                                   
010700         GIVING WS-HOUR-OF-DAY.                                           
010800 4050-EXIT.                                                               
010900     EXIT.                                                                
011000 4060-BACK-OUT-ONE-DAY.                                                   
011100     SUBTRACT 1440 FROM WS-NEXT-MINUTE-OF-DAY.                            
011200 4060-EXIT.                                                               
011300     EXIT.                                                                
011400*****************************************************************         
011500* RULE 3 - DELAY IS ALLOWED WHEN THE CURRENT PERIOD IS PEAK OR            
011600* SHARP *AND* THE NEXT ROUND-TRIP-END FALLS IN VALLEY OR NORMAL,          
011700* I.E. CURRENT RANK IS HIGH (3 OR 4) AND NEXT RANK IS LOW (1 OR           
011800* 2).                                                                     
011900*****************************************************************         
012000 4100-DELAY-ALLOWED.                                                      
012100     MOVE 'N' TO PRP-RESULT-FLAG.                                         
012200     PERFORM 4900-RANK-OF-CURRENT THRU 4900-EXIT.                         
012300     PERFORM 4950-RANK-OF-NEXT THRU 4950-EXIT.                            
012400     IF WS-CURRENT-RANK > 2 AND WS-NEXT-RANK < 3                          
012500         MOVE 'Y' TO PRP-RESULT-FLAG                                      
012600     END-IF.                                                              
012700 4100-EXIT.                                                               
012800     EXIT.                                                                
012900*****************************************************************         
013000* RULE 3 - AN EARLY EXCHANGE IS WORTHWHILE WHEN THE CURRENT               
013100* PERIOD IS VALLEY OR NORMAL *AND* THE NEXT ROUND-TRIP-END FALLS          
013200* IN PEAK OR SHARP - THE MIRROR IMAGE OF 4100 ABOVE.                      
013300*****************************************************************         
013400 4200-EARLY-EXCHANGE-OK.                                                  
013500     MOVE 'N' TO PRP-RESULT-FLAG.                                         
013600     PERFORM 4900-RANK-OF-CURRENT THRU 4900-EXIT.                         
013700     PERFORM 4950-RANK-OF-NEXT THRU 4950-EXIT.                            
013800     IF WS-CURRENT-RANK < 3 AND WS-NEXT-RANK > 2                          
013900         MOVE 'Y' TO PRP-RESULT-FLAG                                      
014000     END-IF.                                                              
014100 4200-EXIT.                                                               
014200     EXIT.                                                                
014300 4900-RANK-OF-CURRENT.                                                    
014400     SET WS-RK-INX TO 1.                                                  
014500     PERFORM 4920-BUMP-RANK THRU 4920-EXIT                                
014600         UNTIL WS-RANK-LETTER(WS-RK-INX) = PRP-CURRENT-PERIOD             
014700            OR WS-RK-INX = 4.                                             
014800     SET WS-CURRENT-RANK TO WS-RK-INX.                                    
014900 4900-EXIT.                                                               
015000     EXIT.                                                                
015100 4920-BUMP-RANK.                                                          
015200     SET WS-RK-INX UP BY 1.                                               
015300 4920-EXIT.                                                               
015400     EXIT.                                                                
015500 4950-RANK-OF-NEXT.                                                       
015600     SET WS-RK-INX TO 1.                                                  
015700     PERFORM 4970-BUMP-RANK THRU 4970-EXIT                                
015800         UNTIL WS-RANK-LETTER(WS-RK-INX) = PRP-NEXT-PERIOD                
015900            OR WS-RK-INX = 4.                                             
016000     SET WS-NEXT-RANK TO WS-RK-INX.                                       
016100 4950-EXIT.                                                               
016200     EXIT.                                                                
016300 4970-BUMP-RANK.                                                          
016400     SET WS-RK-INX UP BY 1.                                               
016500 4970-EXIT.                                                               
016600     EXIT.                                                                
