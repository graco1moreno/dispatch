000100******************************************************************        
000200* DSPTRPB  --  DSPMAIN / DSPTRSP CALL PARAMETER BLOCK                     
000300*              ONE LEG OR ROUND TRIP PER CALL.  TRP-FUNCTION              
000400*              TELLS DSPTRSP WHICH OF THE TWO ENTRY POINTS TO RUN.        
000500******************************************************************        
000600* CHANGE LOG                                                              
000700******************************************************************        
000800* 1991-04-09  RJT  DSP-0003  ORIGINAL BLOCK.                              
000900* 1999-01-11  LMK  DSP-0140  Y2K - TRP-START-MINUTE/END-MINUTE ARE        
001000*                            ELAPSED MINUTES, NOT CALENDAR DATES.         
001050* 2011-10-05  PDS  DSP-0391  ADDED TRP-PRE-EXCHANGE-SOC SO DSPMAIN        
001060*                            CAN MATCH THE EXCHANGE RECORD BACK TO        
001070*                            THIS TRIP (SAME TRUCK/FREQ/SOC RULE).        
001100******************************************************************        
001200 01  TRP-PARM.                                                            
001300     05  TRP-FUNCTION             PIC X(1).                               
001400         88  TRP-FIRST-DEPARTURE          VALUE 'Y'.                      
001500         88  TRP-ROUND-TRIP               VALUE 'R'.                      
001600     05  TRP-START-MINUTE         PIC S9(7) COMP.                         
001700     05  TRP-END-MINUTE           PIC S9(7) COMP.                         
001800     05  TRP-NEED-EXCHANGE        PIC X(1).                               
001900         88  TRP-EXCHANGE-HAPPENED         VALUE 'Y'.                     
002000     05  TRP-STATUS-TEXT          PIC X(20).                              
002100     05  TRP-RETURN-CODE          PIC S9(4) COMP.                         
002105     05  TRP-PRE-EXCHANGE-SOC     PIC S9(3)V9(2) COMP-3.                  
002110     05  FILLER                    PIC X(05).                             
