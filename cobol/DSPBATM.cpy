000100******************************************************************        
000200* DSPBATM  --  BATTERY-MASTER RECORD LAYOUT                               
000300*              ONE ROW PER SWAP-BAY BATTERY AT THE EXCHANGE               
000400*              STATION.  READ ONCE AT START-OF-RUN INTO BAT-TABLE,        
000500*              KEYED LOGICALLY BY BAT-POSITION-NO (NOT A FILE KEY)        
000600******************************************************************        
000700* CHANGE LOG                                                              
000800******************************************************************        
000900* 1991-04-02  RJT  DSP-0001  ORIGINAL LAYOUT.                             
001000* 2003-07-21  HQV  DSP-0247  ADDED BAT-CHARGE-COMPLETE-TS, STATION        
001100*                            UPGRADED FROM 4 TO 6 SWAP BAYS.              
001200******************************************************************        
001300 01  BATTERY-MASTER-REC.                                                  
001400     05  BAT-POSITION-NO          PIC X(4).                               
001500     05  BAT-SOC-PCT              PIC S9(3)V9(2) COMP-3.                  
001600     05  BAT-CHARGING-FLAG        PIC X(1).                               
001700         88  BAT-IS-CHARGING              VALUE 'Y'.                      
001800         88  BAT-NOT-CHARGING              VALUE 'N'.                     
001900     05  BAT-CHARGE-COMPLETE-TS   PIC X(19).                              
002000     05  FILLER                   PIC X(53).                              
