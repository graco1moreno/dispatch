000100******************************************************************        
000200* DSPPRPB  --  DSPTRSP / DSPPRCP CALL PARAMETER BLOCK                     
000300*              PRP-FUNCTION C = CLASSIFY MINUTE-OF-DAY  (RULE 5)          
000400*              PRP-FUNCTION D = IS DELAY ALLOWED         (RULE 3)         
000500*              PRP-FUNCTION E = IS EARLY EXCHANGE OK      (RULE 3)        
000600******************************************************************        
000700* CHANGE LOG                                                              
000800******************************************************************        
000900* 1994-08-30  RJT  DSP-0041  ORIGINAL BLOCK.                              
001000******************************************************************        
001100 01  PRP-PARM.                                                            
001200     05  PRP-FUNCTION              PIC X(1).                              
001300         88  PRP-CLASSIFY                  VALUE 'C'.                     
001400         88  PRP-DELAY-CHECK                VALUE 'D'.                    
001500         88  PRP-EARLY-CHECK                VALUE 'E'.                    
001600     05  PRP-MINUTE-OF-DAY         PIC S9(4) COMP.                        
001700     05  PRP-CURRENT-PERIOD        PIC X(1).                              
001800     05  PRP-NEXT-PERIOD           PIC X(1).                              
001900     05  PRP-RESULT-FLAG           PIC X(1).                              
001910     05  FILLER                    PIC X(08).                             
