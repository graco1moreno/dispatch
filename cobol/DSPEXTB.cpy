000100******************************************************************        
000200* DSPEXTB  --  IN-MEMORY EXCHANGE-LOG WORK TABLE                          
000300*              ONE ENTRY PER COMPLETED BATTERY EXCHANGE.  TIMES           
000400*              ARE HELD AS MINUTES SINCE RUN START WHILE THE RUN          
000500*              IS IN PROGRESS; DSPMAIN EDITS THEM TO HH:MM ONLY           
000600*              WHEN EXCHANGE-LOG-OUT IS WRITTEN.                          
000700******************************************************************        
000800* CHANGE LOG                                                              
000900******************************************************************        
001000* 1994-08-30  RJT  DSP-0040  ORIGINAL TABLE.                              
001100* 2011-10-05  PDS  DSP-0391  ADDED EX-TRANSPORT-FREQ FOR THE              
001200*                            DISPATCH/EXCHANGE LINKAGE RULE.              
001300******************************************************************        
001400 01  EX-TABLE-AREA.                                                       
001500     05  EX-COUNT                 PIC S9(4) COMP.                         
001600     05  EX-TABLE OCCURS 300 TIMES INDEXED BY EX-INX.                     
001700         10  EX-TRUCK-NO           PIC X(10).                             
001800         10  EX-SOC-PCT            PIC S9(3)V9(2) COMP-3.                 
001900         10  EX-CAPACITY-KWH       PIC S9(5)V9(2) COMP-3.                 
002000         10  EX-AWAIT-MINUTE       PIC S9(7) COMP.                        
002100         10  EX-EXCHANGE-MINUTE    PIC S9(7) COMP.                        
002200         10  EX-USE-BATTERY-MINUTE PIC S9(7) COMP.                        
002300         10  EX-DURATION-MIN       PIC S9(4) COMP.                        
002400         10  EX-COMPLETE-MINUTE    PIC S9(7) COMP.                        
002500         10  EX-POSITION-NO        PIC X(4).                              
002600         10  EX-TRANSPORT-FREQ     PIC S9(4) COMP-3.                      
002610         10  FILLER                PIC X(03).                             
