000100PROCESS DYNAM OUTDD(DISPLAYS)                                             
000200*****************************************************************         
000300* DSPMAIN -- DISPATCH SIMULATION                                          
000400*            TOP-LEVEL DRIVER FOR THE NIGHTLY TRUCK DISPATCH RUN.         
000500*            READS THE TRUCK AND BATTERY MASTERS INTO WORK                
000600*            TABLES, ALLOCATES THE 2000-TONNE MANIFEST ACROSS THE         
000700*            FLEET, RUNS EVERY TRUCK'S FIRST DEPARTURE, THEN              
000800*            DRIVES THE ROUND-TRIP LOOP (CALLING DSPTRSP) UNTIL           
000900*            NO TRUCK HAS CARGO LEFT.  WRITES THE DISPATCH                
001000*            SCHEDULE AS TRIPS COMPLETE AND THE EXCHANGE LOG,             
001100*            SORTED, AT END OF RUN.                                       
001200*****************************************************************         
001300IDENTIFICATION DIVISION.                                                  
001400PROGRAM-ID. DSPMAIN.                                                      
001500AUTHOR. R J TILLMAN.                                                      
001600INSTALLATION. GREENLINE ELECTRIC FREIGHT - EDP FLEET SYS.                 
001700DATE-WRITTEN. 04/02/91.                                                   
001800DATE-COMPILED.                                                            
001900SECURITY.  PROPRIETARY - FLEET DISPATCH SUBSYSTEM.  NOT FOR               
002000    DISTRIBUTION OUTSIDE EDP FLEET SYSTEMS.                               
002100*****************************************************************         
002200* CHANGE LOG                                                              
002300*****************************************************************         
002400* 04/02/91  RJT  DSP-0002  ORIGINAL PROGRAM - READS THE TRUCK AND         
002500*                          BATTERY MASTERS, ALLOCATES CARGO, AND          
002600*                          DRIVES THE ROUND-TRIP LOOP THROUGH             
002700*                          DSPTRSP UNTIL THE FLEET IS EMPTY.              
002800* 02/14/96  RJT  DSP-0062  ADDED DSR-STATUS-ICON/STATUS-TEXT TO           
002900*                          THE SCHEDULE RECORD FOR THE DISPATCH           
003000*                          DESK CRT DISPLAY PROGRAM.                      
003100* 11/09/98  LMK  DSP-0118  Y2K - RUN-START DATE NOW ACCEPTED AS           
003200*                          AN 8-DIGIT YEAR FROM THE SYSTEM CLOCK          
003300*                          INSTEAD OF THE OLD 2-DIGIT PACKAGE             
003400*                          DATE.  ADDED 0490/0495/0497 TO ROLL            
003500*                          DSR-SCHEDULE-DATE FORWARD CORRECTLY            
003600*                          ACROSS A CENTURY BOUNDARY.                     
003700* 01/11/99  LMK  DSP-0140  Y2K FOLLOW-UP - TRP-PARM AND THE WORK          
003800*                          TABLES CARRY ELAPSED MINUTES ONLY.             
003900*                          THIS PROGRAM ALONE HOLDS THE CALENDAR          
004000*                          DATE AND DOES THE HH:MM/YYYY-MM-DD             
004100*                          EDITING ON THE WAY OUT.                        
004200* 07/21/03  HQV  DSP-0247  STATION WIDENED 4 TO 6 BAYS.  BAT-             
004300*                          TABLE AND THE EXCHANGE RECORD CHANGED          
004400*                          UNDER DSPBATT/DSPEXTB - NO CHANGE TO           
004500*                          THIS PROGRAM'S OWN LOGIC REQUIRED.             
004600* 10/05/11  PDS  DSP-0391  ADDED 0440-LINK-EXCHANGE-RECORD TO TIE         
004700*                          EVERY EXCHANGED TRIP BACK TO ITS               
004800*                          EXCHANGE-LOG ENTRY BY TRUCK NUMBER,            
004900*                          TRANSPORT FREQUENCY, AND SOC (WITHIN           
005000*                          0.01).  UNLINKED EXCHANGES NOW SHOW UP         
005100*                          IN THE END-OF-RUN DISPLAY COUNT.               
005200*****************************************************************         
005300ENVIRONMENT DIVISION.                                                     
005400CONFIGURATION SECTION.                                                    
005500SOURCE-COMPUTER. IBM-390.                                                 
005600SPECIAL-NAMES.                                                            
005700    C01 IS TOP-OF-FORM.                                                   
005800INPUT-OUTPUT SECTION.                                                     
005900FILE-CONTROL.                                                             
006000    SELECT TRUCK-MASTER-IN ASSIGN TO TRUCKIN.                             
006100    SELECT BATTERY-MASTER-IN ASSIGN TO BATTIN.                            
006200    SELECT DISPATCH-SCHEDULE-OUT ASSIGN TO SKEDOUT.                       
006300    SELECT EXCHANGE-LOG-OUT ASSIGN TO XLOGOUT.                            
006400DATA DIVISION.                                                            
006500FILE SECTION.                                                             
006600FD  TRUCK-MASTER-IN                                                       
006700    RECORDING MODE IS F                                                   
006800    BLOCK CONTAINS 0 RECORDS                                              
006900    RECORD CONTAINS 80 CHARACTERS                                         
007000    LABEL RECORDS ARE STANDARD                                            
007100    DATA RECORD IS TRUCK-MASTER-REC.                                      
007200COPY DSPTRKM.                                                             
007300FD  BATTERY-MASTER-IN                                                     
007400    RECORDING MODE IS F                                                   
007500    BLOCK CONTAINS 0 RECORDS                                              
007600    RECORD CONTAINS 80 CHARACTERS                                         
007700    LABEL RECORDS ARE STANDARD                                            
007800    DATA RECORD IS BATTERY-MASTER-REC.                                    
007900COPY DSPBATM.                                                             
008000FD  DISPATCH-SCHEDULE-OUT                                                 
008100    RECORDING MODE IS F                                                   
008200    BLOCK CONTAINS 0 RECORDS                                              
008300    RECORD CONTAINS 90 CHARACTERS                                         
008400    LABEL RECORDS ARE STANDARD                                            
008500    DATA RECORD IS DISPATCH-SCHEDULE-REC.                                 
008600COPY DSPSKED.                                                             
008700FD  EXCHANGE-LOG-OUT                                                      
008800    RECORDING MODE IS F                                                   
008900    BLOCK CONTAINS 0 RECORDS                                              
009000    RECORD CONTAINS 60 CHARACTERS                                         
009100    LABEL RECORDS ARE STANDARD                                            
009200    DATA RECORD IS EXCHANGE-REC.                                          
009300COPY DSPXLOG.                                                             
009400WORKING-STORAGE SECTION.                                                  
009410 77  WS-LINK-ERROR-COUNT      PIC S9(4) COMP VALUE ZERO.                  
009500*****************************************************************         
009600* END-OF-DATA SWITCHES FOR THE TWO MASTER FILES.                          
009700*****************************************************************         
00980001  WS-FILE-FLAGS.                                                        
009900    05  WS-TRUCKIN-STATUS     PIC X(1) VALUE ' '.                         
010000        88  TRUCKIN-ATEND         VALUE 'E'.                              
010100    05  WS-BATTIN-STATUS      PIC X(1) VALUE ' '.                         
010200        88  BATTIN-ATEND          VALUE 'E'.                              
010300    05  FILLER                PIC X(06).                                  
010400*****************************************************************         
010500* RUN-START DATE BASIS (DSP-0118).  MINUTE ZERO OF THE RUN IS             
010600* MIDNIGHT OF THE ACCEPTED RUN DATE - EVERY TRP-PARM/XCP-PARM             
010700* CLOCK FIELD IS AN OFFSET FROM THIS POINT.                               
010800*****************************************************************         
01090001  WS-RUN-DATE-WORK.                                                     
011000    05  WS-RUN-DATE-8         PIC 9(8).                                   
011100    05  WS-BASE-YEAR          PIC 9(4).                                   
011200    05  WS-BASE-MONTH         PIC 9(2).                                   
011300    05  WS-BASE-DAY           PIC 9(2).                                   
011400    05  FILLER                PIC X(04).                                  
01150001  WS-RUN-DATE-WORK-ALT REDEFINES WS-RUN-DATE-WORK.                      
011600    05  WS-RUN-DATE-8-ALT     PIC 9(8).                                   
011700    05  FILLER                PIC X(12).                                  
01180001  WS-DATE-CALC-WORK.                                                    
011900    05  WS-RUN-YEAR           PIC 9(4).                                   
012000    05  WS-RUN-MONTH          PIC 9(2).                                   
012100    05  WS-RUN-DAY            PIC 9(2).                                   
012200    05  WS-ADD-DAYS           PIC S9(4) COMP.                             
012300    05  WS-DAY-LOOP-CTR       PIC S9(4) COMP.                             
012400    05  FILLER                PIC X(02).                                  
012500*****************************************************************         
012600* DAYS-IN-MONTH TABLE FOR THE SCHEDULE-DATE ROLLOVER.  A RUN              
012700* WHERE ONE TRUCK CARRIES THE WHOLE MANIFEST ALONE CAN RUN WELL           
012800* PAST MIDNIGHT MORE THAN ONCE, SO THE DATE HAS TO ROLL FORWARD           
012900* CORRECTLY, LEAP FEBRUARY INCLUDED.                                      
013000*****************************************************************         
01310001  WS-MONTH-DAYS-TABLE.                                                  
013200    05  FILLER  PIC X(24) VALUE '312831303130313130313031'.               
01330001  WS-MONTH-DAYS-TABLE-RE REDEFINES WS-MONTH-DAYS-TABLE.                 
013400    05  WS-MONTH-DAYS OCCURS 12 TIMES                                     
013500        INDEXED BY WS-MO-INX  PIC 9(2).                                   
01360001  WS-LEAP-WORK.                                                         
013700    05  WS-LEAP-WHOLE         PIC S9(4) COMP.                             
013800    05  WS-LEAP-REM-4         PIC S9(4) COMP.                             
013900    05  WS-LEAP-REM-100       PIC S9(4) COMP.                             
014000    05  WS-LEAP-REM-400       PIC S9(4) COMP.                             
014100    05  FILLER                PIC X(04).                                  
014200*****************************************************************         
014300* CLOCK-TO-TEXT EDIT WORK - ELAPSED MINUTES TO HH:MM, PLUS THE            
014400* DAY OFFSET NEEDED TO ROLL DSR-SCHEDULE-DATE FORWARD.                    
014500*****************************************************************         
01460001  WS-CLOCK-EDIT-WORK.                                                   
014700    05  WS-EDIT-MINUTE        PIC S9(7) COMP.                             
014800    05  WS-EDIT-DAYS          PIC S9(4) COMP.                             
014900    05  WS-EDIT-MOD-MINUTE    PIC S9(4) COMP.                             
015000    05  FILLER                PIC X(04).                                  
01510001  WS-HHMM-GROUP.                                                        
015200    05  WS-HH-TEXT            PIC 99.                                     
015300    05  WS-COLON              PIC X VALUE ':'.                            
015400    05  WS-MM-TEXT            PIC 99.                                     
015500* KEPT FROM THE DSP-0118 Y2K REVIEW - A FLAT TEXT VIEW OF THE             
015600* SAME FIVE BYTES FOR ANY FUTURE DOWNSTREAM FEED THAT WANTS               
015700* HHMM WITHOUT THE COLON BROKEN OUT.                                      
01580001  WS-HHMM-GROUP-ALT REDEFINES WS-HHMM-GROUP.                            
015900    05  WS-HHMM-TEXT          PIC X(05).                                  
01600001  WS-DATE-TEXT-GROUP.                                                   
016100    05  WS-DATE-YEAR-TEXT     PIC 9(4).                                   
016200    05  FILLER                PIC X VALUE '-'.                            
016300    05  WS-DATE-MONTH-TEXT    PIC 99.                                     
016400    05  FILLER                PIC X VALUE '-'.                            
016500    05  WS-DATE-DAY-TEXT      PIC 99.                                     
016600*****************************************************************         
016700* CARGO ALLOCATION WORK (RULE 6) - 2000 TONNES TOTAL, 50 TONNES           
016800* PER ROUND TRIP, CEILING-DIVIDED ACROSS THE FLEET.                       
016900*****************************************************************         
01700001  WS-CARGO-WORK.                                                        
017100    05  WS-CARGO-WHOLE        PIC S9(5) COMP.                             
017200    05  WS-CARGO-REM          PIC S9(5) COMP.                             
017300    05  WS-CARGO-PER-TRUCK    PIC S9(7)V9(2) COMP-3.                      
017400    05  FILLER                PIC X(04).                                  
017500*****************************************************************         
017600* MAIN-LOOP, SORT, AND SUBSCRIPT WORK.  COUNTERS AND SUBSCRIPTS           
017700* ARE BINARY PER SHOP STANDARD.                                           
017800*****************************************************************         
01790001  WS-LOOP-WORK.                                                         
018000    05  WS-TRUCK-SUB          PIC S9(4) COMP.                             
018100    05  WS-SORT-I             PIC S9(4) COMP.                             
018200    05  WS-SORT-J             PIC S9(4) COMP.                             
018300    05  WS-SORT-MIN           PIC S9(4) COMP.                             
018400    05  WS-EX-SORT-I          PIC S9(4) COMP.                             
018500    05  WS-EX-SORT-J          PIC S9(4) COMP.                             
018600    05  WS-EX-SORT-MIN        PIC S9(4) COMP.                             
018700    05  WS-CARGO-FLAG         PIC X(1).                                   
018800        88  WS-CARGO-REMAINS      VALUE 'Y'.                              
018900    05  FILLER                PIC X(03).                                  
01900001  WS-TRK-SWAP-ROW           PIC X(38).                                  
01910001  WS-EX-SWAP-ROW            PIC X(45).                                  
019200*****************************************************************         
019300* BATTERY-TIMESTAMP PARSE WORK.  BAT-CHARGE-COMPLETE-TS IS TEXT,          
019400* "YYYY-MM-DD HH:MM:SS" - ONLY THE TIME-OF-DAY PORTION IS USED.           
019500* THE CHARGE SCHEDULE ON THE MASTER IS ALWAYS BUILT FOR TONIGHT'S         
019600* RUN, SO THE DATE PORTION IS NOT NEEDED HERE.                            
019700*****************************************************************         
01980001  WS-TS-PARSE-WORK.                                                     
019900    05  WS-TS-HH              PIC 99.                                     
020000    05  WS-TS-MM              PIC 99.                                     
020100    05  FILLER                PIC X(04).                                  
020200*****************************************************************         
020300* EXCHANGE-LINKAGE WORK (RULE 12).                                        
020400*****************************************************************         
02050001  WS-LINK-WORK.                                                         
020600    05  WS-LINK-FOUND         PIC X(1).                                   
020700        88  WS-LINK-WAS-FOUND     VALUE 'Y'.                              
020800    05  WS-SOC-DIFF           PIC S9(3)V9(2) COMP-3.                      
020900    05  FILLER                PIC X(07).                                  
021100*****************************************************************         
021200* DSPMAIN'S OWN IN-MEMORY WORK TABLES AND THE CALL BLOCK IT               
021300* BUILDS TO DRIVE DSPTRSP FOR EVERY LEG AND ROUND TRIP.                   
021400*****************************************************************         
021500COPY DSPTRKT.                                                             
021600COPY DSPBATT.                                                             
021700COPY DSPXQUE.                                                             
021800COPY DSPEXTB.                                                             
021900COPY DSPTRPB.                                                             
022000EJECT                                                                     
022100PROCEDURE DIVISION.                                                       
022200MAIN-LINE.                                                                
022300    PERFORM 0100-INITIALIZE-RUN THRU 0100-EXIT.                           
022400    PERFORM 0200-ALLOCATE-CARGO THRU 0200-EXIT.                           
022500    PERFORM 0300-FIRST-DEPARTURES THRU 0300-EXIT.                         
022600    PERFORM 0400-MAIN-LOOP THRU 0400-EXIT.                                
022700    PERFORM 0500-FINISH-RUN THRU 0500-EXIT.                               
022800    GOBACK.                                                               
022900*****************************************************************         
023000* OUTER STEP 1 - ACCEPT THE RUN DATE, OPEN ALL FOUR FILES, AND            
023100* LOAD THE TRUCK/BATTERY MASTERS INTO THEIR WORK TABLES.                  
023200*****************************************************************         
0233000100-INITIALIZE-RUN.                                                      
023400    ACCEPT WS-RUN-DATE-8 FROM DATE YYYYMMDD.                              
023500    MOVE WS-RUN-DATE-8(1:4) TO WS-BASE-YEAR.                              
023600    MOVE WS-RUN-DATE-8(5:2) TO WS-BASE-MONTH.                             
023700    MOVE WS-RUN-DATE-8(7:2) TO WS-BASE-DAY.                               
023800    OPEN INPUT TRUCK-MASTER-IN.                                           
023900    OPEN INPUT BATTERY-MASTER-IN.                                         
024000    OPEN OUTPUT DISPATCH-SCHEDULE-OUT.                                    
024100    OPEN OUTPUT EXCHANGE-LOG-OUT.                                         
024200    MOVE ZERO TO TRK-COUNT.                                               
024300    MOVE ZERO TO BAT-COUNT.                                               
024400    MOVE ZERO TO XQ-COUNT.                                                
024500    MOVE ZERO TO EX-COUNT.                                                
024600    MOVE ZERO TO WS-LINK-ERROR-COUNT.                                     
024700    PERFORM 0110-LOAD-TRUCK-MASTER THRU 0110-EXIT.                        
024800    PERFORM 0120-LOAD-BATTERY-MASTER THRU 0120-EXIT.                      
0249000100-EXIT.                                                                
025000    EXIT.                                                                 
025100*****************************************************************         
025200* READ TRUCK-MASTER INTO TRK-TABLE.  EVERY TRUCK STARTS AT                
025300* MINUTE ZERO WITH ITS FULL CARGO ASSIGNMENT STILL TO COME.               
025400*****************************************************************         
0255000110-LOAD-TRUCK-MASTER.                                                   
025600    PERFORM 0111-READ-ONE-TRUCK THRU 0111-EXIT                            
025700        UNTIL TRUCKIN-ATEND.                                              
0258000110-EXIT.                                                                
025900    EXIT.                                                                 
0260000111-READ-ONE-TRUCK.                                                      
026100    READ TRUCK-MASTER-IN                                                  
026200        AT END                                                            
026300            MOVE 'E' TO WS-TRUCKIN-STATUS                                 
026400        NOT AT END                                                        
026500            ADD 1 TO TRK-COUNT                                            
026600            SET TRK-INX TO TRK-COUNT                                      
026700            MOVE TRK-TRUCK-NO OF TRUCK-MASTER-REC TO                      
026800                TRK-TRUCK-NO OF TRK-TABLE (TRK-INX)                       
026900            MOVE TRK-SOC-PCT OF TRUCK-MASTER-REC TO                       
027000                TRK-SOC-PCT OF TRK-TABLE (TRK-INX)                        
027100            MOVE TRK-CAPACITY-KWH OF TRUCK-MASTER-REC TO                  
027200                TRK-CAPACITY-KWH OF TRK-TABLE (TRK-INX)                   
027300            MOVE TRK-TRANSPORT-FREQ OF TRUCK-MASTER-REC TO                
027400                TRK-TRANSPORT-FREQ OF TRK-TABLE (TRK-INX)                 
027500            MOVE ZERO TO TRK-READY-MINUTE(TRK-INX)                        
027600            MOVE ZERO TO TRK-CARGO-TARGET(TRK-INX)                        
027700            MOVE ZERO TO TRK-REMAIN-CARGO(TRK-INX)                        
027800            MOVE 'N' TO TRK-AT-STATION-FLAG(TRK-INX)                      
027900    END-READ.                                                             
0280000111-EXIT.                                                                
028100    EXIT.                                                                 
028200*****************************************************************         
028300* READ BATTERY-MASTER INTO BAT-TABLE.  A NON-CHARGING BATTERY             
028400* GETS A ZERO COMPLETE-MINUTE REGARDLESS OF WHAT THE MASTER'S             
028500* TIMESTAMP FIELD HAPPENS TO HOLD.                                        
028600*****************************************************************         
0287000120-LOAD-BATTERY-MASTER.                                                 
028800    PERFORM 0121-READ-ONE-BATTERY THRU 0121-EXIT                          
028900        UNTIL BATTIN-ATEND.                                               
0290000120-EXIT.                                                                
029100    EXIT.                                                                 
0292000121-READ-ONE-BATTERY.                                                    
029300    READ BATTERY-MASTER-IN                                                
029400        AT END                                                            
029500            MOVE 'E' TO WS-BATTIN-STATUS                                  
029600        NOT AT END                                                        
029700            ADD 1 TO BAT-COUNT                                            
029800            SET BAT-INX TO BAT-COUNT                                      
029900            MOVE BAT-POSITION-NO OF BATTERY-MASTER-REC TO                 
030000                BAT-POSITION-NO OF BAT-TABLE (BAT-INX)                    
030100            MOVE BAT-SOC-PCT OF BATTERY-MASTER-REC TO                     
030200                BAT-SOC-PCT OF BAT-TABLE (BAT-INX)                        
030300            MOVE BAT-CHARGING-FLAG OF BATTERY-MASTER-REC TO               
030400                BAT-CHARGING-FLAG OF BAT-TABLE (BAT-INX)                  
030500            PERFORM 0125-PARSE-CHARGE-TS THRU 0125-EXIT                   
030600    END-READ.                                                             
0307000121-EXIT.                                                                
030800    EXIT.                                                                 
0309000125-PARSE-CHARGE-TS.                                                     
031000    IF BAT-NOT-CHARGING OF BAT-TABLE (BAT-INX)                            
031100        MOVE ZERO TO BAT-COMPLETE-MINUTE(BAT-INX)                         
031200    ELSE                                                                  
031300        MOVE BAT-CHARGE-COMPLETE-TS (12:2) TO WS-TS-HH                    
031400        MOVE BAT-CHARGE-COMPLETE-TS (15:2) TO WS-TS-MM                    
031500        COMPUTE BAT-COMPLETE-MINUTE(BAT-INX) =                            
031600            WS-TS-HH * 60 + WS-TS-MM                                      
031700    END-IF.                                                               
0318000125-EXIT.                                                                
031900    EXIT.                                                                 
032000*****************************************************************         
032100* OUTER STEP 2 - RULE 6.  CEILING(2000 / FLEET SIZE), THEN THE            
032200* SAME TARGET IS EACH TRUCK'S STARTING REMAINING CARGO.                   
032300*****************************************************************         
0324000200-ALLOCATE-CARGO.                                                      
032500    DIVIDE 2000 BY TRK-COUNT                                              
032600        GIVING WS-CARGO-WHOLE                                             
032700        REMAINDER WS-CARGO-REM.                                           
032800    IF WS-CARGO-REM > 0                                                   
032900        ADD 1 TO WS-CARGO-WHOLE                                           
033000    END-IF.                                                               
033100    MOVE WS-CARGO-WHOLE TO WS-CARGO-PER-TRUCK.                            
033200    PERFORM 0210-SET-ONE-TRUCK-CARGO THRU 0210-EXIT                       
033300        VARYING WS-TRUCK-SUB FROM 1 BY 1                                  
033400        UNTIL WS-TRUCK-SUB > TRK-COUNT.                                   
0335000200-EXIT.                                                                
033600    EXIT.                                                                 
0337000210-SET-ONE-TRUCK-CARGO.                                                 
033800    MOVE WS-CARGO-PER-TRUCK TO TRK-CARGO-TARGET(WS-TRUCK-SUB).            
033900    MOVE WS-CARGO-PER-TRUCK TO TRK-REMAIN-CARGO(WS-TRUCK-SUB).            
0340000210-EXIT.                                                                
034100    EXIT.                                                                 
034200*****************************************************************         
034300* OUTER STEP 3 - FIRST DEPARTURE FOR EVERY TRUCK.  RECORDS EACH           
034400* TRUCK'S ARRIVAL TIME AT LOADING AS ITS INITIAL READY MINUTE.            
034500*****************************************************************         
0346000300-FIRST-DEPARTURES.                                                    
034700    PERFORM 0310-DEPART-ONE-TRUCK THRU 0310-EXIT                          
034800        VARYING WS-TRUCK-SUB FROM 1 BY 1                                  
034900        UNTIL WS-TRUCK-SUB > TRK-COUNT.                                   
0350000300-EXIT.                                                                
035100    EXIT.                                                                 
0352000310-DEPART-ONE-TRUCK.                                                    
035300    MOVE 'Y' TO TRP-FUNCTION.                                             
035400    MOVE ZERO TO TRP-START-MINUTE.                                        
035500    CALL 'DSPTRSP' USING TRP-PARM TRK-TABLE-AREA                          
035600        WS-TRUCK-SUB BAT-TABLE-AREA XQ-TABLE-AREA                         
035700        EX-TABLE-AREA.                                                    
035800    MOVE TRP-END-MINUTE TO TRK-READY-MINUTE(WS-TRUCK-SUB).                
035900    PERFORM 0430-CLOSE-SCHEDULE-RECORD THRU 0430-EXIT.                    
0360000310-EXIT.                                                                
036100    EXIT.                                                                 
036200*****************************************************************         
036300* OUTER STEP 4 - MAIN LOOP.  EACH PASS SORTS THE FLEET BY READY           
036400* TIME AND RUNS ONE ROUND TRIP FOR EVERY TRUCK STILL OWING                
036500* CARGO.  ENDS WHEN NO TRUCK HAS ANY CARGO LEFT.                          
036600*****************************************************************         
0367000400-MAIN-LOOP.                                                           
036800    PERFORM 0405-ANY-CARGO-LEFT THRU 0405-EXIT.                           
036900    PERFORM 0406-PROCESS-ONE-ROUND THRU 0406-EXIT                         
037000        UNTIL NOT WS-CARGO-REMAINS.                                       
0371000400-EXIT.                                                                
037200    EXIT.                                                                 
0373000405-ANY-CARGO-LEFT.                                                      
037400    MOVE 'N' TO WS-CARGO-FLAG.                                            
037500    PERFORM 0407-CHECK-ONE-TRUCK THRU 0407-EXIT                           
037600        VARYING WS-TRUCK-SUB FROM 1 BY 1                                  
037700        UNTIL WS-TRUCK-SUB > TRK-COUNT.                                   
0378000405-EXIT.                                                                
037900    EXIT.                                                                 
0380000407-CHECK-ONE-TRUCK.                                                     
038100    IF TRK-REMAIN-CARGO(WS-TRUCK-SUB) > 0                                 
038200        MOVE 'Y' TO WS-CARGO-FLAG                                         
038300    END-IF.                                                               
0384000407-EXIT.                                                                
038500    EXIT.                                                                 
0386000406-PROCESS-ONE-ROUND.                                                   
038700    PERFORM 0410-SORT-BY-READY-TIME THRU 0410-EXIT.                       
038800    PERFORM 0420-RUN-ONE-ROUND-TRIP THRU 0420-EXIT                        
038900        VARYING WS-TRUCK-SUB FROM 1 BY 1                                  
039000        UNTIL WS-TRUCK-SUB > TRK-COUNT.                                   
039100    PERFORM 0405-ANY-CARGO-LEFT THRU 0405-EXIT.                           
0392000406-EXIT.                                                                
039300    EXIT.                                                                 
039400*****************************************************************         
039500* SELECTION SORT OF TRK-TABLE BY TRK-READY-MINUTE, ASCENDING.             
039600* TRUCKS THAT HAVE FINISHED (REMAIN-CARGO <= 0) SORT IN TOO BUT           
039700* ARE SKIPPED BY 0420 - NO NEED TO PULL THEM OUT OF THE TABLE.            
039800*****************************************************************         
0399000410-SORT-BY-READY-TIME.                                                  
040000    PERFORM 0412-OUTER-PASS THRU 0412-EXIT                                
040100        VARYING WS-SORT-I FROM 1 BY 1                                     
040200        UNTIL WS-SORT-I >= TRK-COUNT.                                     
0403000410-EXIT.                                                                
040400    EXIT.                                                                 
0405000412-OUTER-PASS.                                                          
040600    MOVE WS-SORT-I TO WS-SORT-MIN.                                        
040700    COMPUTE WS-SORT-J = WS-SORT-I + 1.                                    
040800    PERFORM 0414-INNER-SCAN THRU 0414-EXIT                                
040900        UNTIL WS-SORT-J > TRK-COUNT.                                      
041000    IF WS-SORT-MIN NOT = WS-SORT-I                                        
041100        PERFORM 0416-SWAP-ROWS THRU 0416-EXIT                             
041200    END-IF.                                                               
0413000412-EXIT.                                                                
041400    EXIT.                                                                 
0415000414-INNER-SCAN.                                                          
041600    IF TRK-READY-MINUTE(WS-SORT-J) <                                      
041700            TRK-READY-MINUTE(WS-SORT-MIN)                                 
041800        MOVE WS-SORT-J TO WS-SORT-MIN                                     
041900    END-IF.                                                               
042000    ADD 1 TO WS-SORT-J.                                                   
0421000414-EXIT.                                                                
042200    EXIT.                                                                 
0423000416-SWAP-ROWS.                                                           
042400    MOVE TRK-TABLE(WS-SORT-MIN) TO WS-TRK-SWAP-ROW.                       
042500    MOVE TRK-TABLE(WS-SORT-I) TO TRK-TABLE(WS-SORT-MIN).                  
042600    MOVE WS-TRK-SWAP-ROW TO TRK-TABLE(WS-SORT-I).                         
0427000416-EXIT.                                                                
042800    EXIT.                                                                 
042900*****************************************************************         
043000* RUN ONE ROUND TRIP FOR A TRUCK THAT STILL OWES CARGO, CLOSE             
043100* ITS SCHEDULE RECORD, AND TAKE 50 TONNES OFF ITS REMAINDER.              
043200*****************************************************************         
0433000420-RUN-ONE-ROUND-TRIP.                                                  
043400    IF TRK-REMAIN-CARGO(WS-TRUCK-SUB) > 0                                 
043500        MOVE 'R' TO TRP-FUNCTION                                          
043600        MOVE TRK-READY-MINUTE(WS-TRUCK-SUB) TO                            
043700            TRP-START-MINUTE                                              
043800        CALL 'DSPTRSP' USING TRP-PARM TRK-TABLE-AREA                      
043900            WS-TRUCK-SUB BAT-TABLE-AREA XQ-TABLE-AREA                     
044000            EX-TABLE-AREA                                                 
044100        MOVE TRP-END-MINUTE TO                                            
044200            TRK-READY-MINUTE(WS-TRUCK-SUB)                                
044300        SUBTRACT 50 FROM TRK-REMAIN-CARGO(WS-TRUCK-SUB)                   
044400        PERFORM 0430-CLOSE-SCHEDULE-RECORD THRU 0430-EXIT                 
044500    END-IF.                                                               
0446000420-EXIT.                                                                
044700    EXIT.                                                                 
044800*****************************************************************         
044900* BUILD AND WRITE ONE DISPATCH-SCHEDULE-REC FROM THE TRP-PARM             
045000* LEFT BY THE LAST CALL TO DSPTRSP FOR THIS TRUCK.  USED BY BOTH          
045100* THE FIRST-DEPARTURE LEG AND EVERY ROUND TRIP THEREAFTER.                
045200*****************************************************************         
0453000430-CLOSE-SCHEDULE-RECORD.                                               
045400    MOVE TRK-TRUCK-NO OF TRK-TABLE (WS-TRUCK-SUB)                         
045500        TO DSR-TRUCK-NO.                                                  
045600    IF TRP-FIRST-DEPARTURE                                                
045700        MOVE 'YARD' TO DSR-FROM-LOCATION                                  
045800        MOVE 'LOADING' TO DSR-TO-LOCATION                                 
045900    ELSE                                                                  
046000        MOVE 'LOADING' TO DSR-FROM-LOCATION                               
046100        MOVE 'UNLOADING' TO DSR-TO-LOCATION                               
046200    END-IF.                                                               
046300    MOVE TRP-START-MINUTE TO WS-EDIT-MINUTE.                              
046400    PERFORM 0480-EDIT-CLOCK THRU 0480-EXIT.                               
046500    MOVE WS-HHMM-GROUP TO DSR-START-TIME.                                 
046600    MOVE TRP-END-MINUTE TO WS-EDIT-MINUTE.                                
046700    PERFORM 0480-EDIT-CLOCK THRU 0480-EXIT.                               
046800    MOVE WS-HHMM-GROUP TO DSR-END-TIME.                                   
046900    MOVE WS-EDIT-DAYS TO WS-ADD-DAYS.                                     
047000    PERFORM 0490-ADD-DAYS-TO-DATE THRU 0490-EXIT.                         
047100    MOVE WS-RUN-YEAR TO WS-DATE-YEAR-TEXT.                                
047200    MOVE WS-RUN-MONTH TO WS-DATE-MONTH-TEXT.                              
047300    MOVE WS-RUN-DAY TO WS-DATE-DAY-TEXT.                                  
047400    MOVE WS-DATE-TEXT-GROUP TO DSR-SCHEDULE-DATE.                         
047500    IF TRP-EXCHANGE-HAPPENED                                              
047600        MOVE 1 TO DSR-NEED-EXCHANGE                                       
047700        MOVE 'EXCHANGE' TO DSR-STATUS-ICON                                
047800        PERFORM 0440-LINK-EXCHANGE-RECORD THRU 0440-EXIT                  
047900    ELSE                                                                  
048000        MOVE 0 TO DSR-NEED-EXCHANGE                                       
048100        MOVE 'NORMAL' TO DSR-STATUS-ICON                                  
048200    END-IF.                                                               
048300    MOVE TRP-STATUS-TEXT TO DSR-STATUS-TEXT.                              
048400    MOVE TRK-TRANSPORT-FREQ OF TRK-TABLE (WS-TRUCK-SUB)                   
048500        TO DSR-TRANSPORT-FREQ.                                            
048600    PERFORM 0510-WRITE-SCHEDULE-OUT THRU 0510-EXIT.                       
0487000430-EXIT.                                                                
048800    EXIT.                                                                 
048900*****************************************************************         
049000* RULE 12 - FIND THE EXCHANGE-LOG ENTRY FOR THIS TRIP BY TRUCK            
049100* NUMBER, TRANSPORT FREQUENCY, AND SOC MATCH WITHIN 0.01.  A              
049200* TRIP FLAGGED AS EXCHANGED WITH NO MATCH IS A DATA PROBLEM, NOT          
049300* SOMETHING TO FAIL THE RUN OVER - IT GOES ON THE END-OF-RUN              
049400* DISPLAY COUNT INSTEAD.                                                  
049500*****************************************************************         
0496000440-LINK-EXCHANGE-RECORD.                                                
049700    MOVE 'N' TO WS-LINK-FOUND.                                            
049800    PERFORM 0442-SCAN-ONE-EXCHANGE THRU 0442-EXIT                         
049900        VARYING EX-INX FROM 1 BY 1                                        
050000        UNTIL EX-INX > EX-COUNT OR WS-LINK-WAS-FOUND.                     
050100    IF NOT WS-LINK-WAS-FOUND                                              
050200        ADD 1 TO WS-LINK-ERROR-COUNT                                      
050300    END-IF.                                                               
0504000440-EXIT.                                                                
050500    EXIT.                                                                 
0506000442-SCAN-ONE-EXCHANGE.                                                   
050700    IF EX-TRUCK-NO(EX-INX) =                                              
050800            TRK-TRUCK-NO OF TRK-TABLE (WS-TRUCK-SUB)                      
050900        AND EX-TRANSPORT-FREQ(EX-INX) =                                   
051000            TRK-TRANSPORT-FREQ OF TRK-TABLE (WS-TRUCK-SUB)                
051100        COMPUTE WS-SOC-DIFF =                                             
051200            EX-SOC-PCT(EX-INX) - TRP-PRE-EXCHANGE-SOC                     
051300        IF WS-SOC-DIFF >= -0.01 AND WS-SOC-DIFF <= 0.01                   
051400            MOVE 'Y' TO WS-LINK-FOUND                                     
051500        END-IF                                                            
051600    END-IF.                                                               
0517000442-EXIT.                                                                
051800    EXIT.                                                                 
051900*****************************************************************         
052000* RULE 11 - MONOTONICITY INVARIANT.  APPLIED ONCE TO THE WHOLE            
052100* EXCHANGE TABLE JUST BEFORE IT IS SORTED AND WRITTEN.                    
052200*****************************************************************         
0523000460-ENFORCE-TIME-INVARIANT.                                              
052400    PERFORM 0462-FIX-ONE-EXCHANGE THRU 0462-EXIT                          
052500        VARYING EX-INX FROM 1 BY 1 UNTIL EX-INX > EX-COUNT.               
0526000460-EXIT.                                                                
052700    EXIT.                                                                 
0528000462-FIX-ONE-EXCHANGE.                                                    
052900    IF EX-EXCHANGE-MINUTE(EX-INX) < EX-AWAIT-MINUTE(EX-INX)               
053000        MOVE EX-AWAIT-MINUTE(EX-INX) TO                                   
053100            EX-EXCHANGE-MINUTE(EX-INX)                                    
053200    END-IF.                                                               
053300    IF EX-USE-BATTERY-MINUTE(EX-INX) <                                    
053400            EX-EXCHANGE-MINUTE(EX-INX)                                    
053500        MOVE EX-EXCHANGE-MINUTE(EX-INX) TO                                
053600            EX-USE-BATTERY-MINUTE(EX-INX)                                 
053700    END-IF.                                                               
053800    IF EX-COMPLETE-MINUTE(EX-INX) <                                       
053900            EX-USE-BATTERY-MINUTE(EX-INX)                                 
054000        COMPUTE EX-COMPLETE-MINUTE(EX-INX) =                              
054100            EX-USE-BATTERY-MINUTE(EX-INX) +                               
054200            EX-DURATION-MIN(EX-INX)                                       
054300    END-IF.                                                               
0544000462-EXIT.                                                                
054500    EXIT.                                                                 
054600*****************************************************************         
054700* SELECTION SORT OF EX-TABLE BY EX-AWAIT-MINUTE, ASCENDING, PER           
054800* THE SPEC'D FINAL EXCHANGE-LOG ORDER.                                    
054900*****************************************************************         
0550000470-SORT-EXCHANGE-LOG.                                                   
055100    PERFORM 0472-EX-OUTER-PASS THRU 0472-EXIT                             
055200        VARYING WS-EX-SORT-I FROM 1 BY 1                                  
055300        UNTIL WS-EX-SORT-I >= EX-COUNT.                                   
0554000470-EXIT.                                                                
055500    EXIT.                                                                 
0556000472-EX-OUTER-PASS.                                                       
055700    MOVE WS-EX-SORT-I TO WS-EX-SORT-MIN.                                  
055800    COMPUTE WS-EX-SORT-J = WS-EX-SORT-I + 1.                              
055900    PERFORM 0474-EX-INNER-SCAN THRU 0474-EXIT                             
056000        UNTIL WS-EX-SORT-J > EX-COUNT.                                    
056100    IF WS-EX-SORT-MIN NOT = WS-EX-SORT-I                                  
056200        PERFORM 0476-EX-SWAP-ROWS THRU 0476-EXIT                          
056300    END-IF.                                                               
0564000472-EXIT.                                                                
056500    EXIT.                                                                 
0566000474-EX-INNER-SCAN.                                                       
056700    IF EX-AWAIT-MINUTE(WS-EX-SORT-J) <                                    
056800            EX-AWAIT-MINUTE(WS-EX-SORT-MIN)                               
056900        MOVE WS-EX-SORT-J TO WS-EX-SORT-MIN                               
057000    END-IF.                                                               
057100    ADD 1 TO WS-EX-SORT-J.                                                
0572000474-EXIT.                                                                
057300    EXIT.                                                                 
0574000476-EX-SWAP-ROWS.                                                        
057500    MOVE EX-TABLE(WS-EX-SORT-MIN) TO WS-EX-SWAP-ROW.                      
057600    MOVE EX-TABLE(WS-EX-SORT-I) TO EX-TABLE(WS-EX-SORT-MIN).              
057700    MOVE WS-EX-SWAP-ROW TO EX-TABLE(WS-EX-SORT-I).                        
0578000476-EXIT.                                                                
057900    EXIT.                                                                 
058000*****************************************************************         
058100* SHARED HELPER - ELAPSED MINUTES (WS-EDIT-MINUTE) TO HH:MM               
058200* (WS-HHMM-GROUP) PLUS THE DAY OFFSET (WS-EDIT-DAYS) SINCE THE            
058300* RUN STARTED.  NO INTRINSIC FUNCTIONS - MANUAL DIVIDE/REMAINDER.         
058400*****************************************************************         
0585000480-EDIT-CLOCK.                                                          
058600    DIVIDE WS-EDIT-MINUTE BY 1440                                         
058700        GIVING WS-EDIT-DAYS                                               
058800        REMAINDER WS-EDIT-MOD-MINUTE.                                     
058900    DIVIDE WS-EDIT-MOD-MINUTE BY 60                                       
059000        GIVING WS-HH-TEXT                                                 
059100        REMAINDER WS-MM-TEXT.                                             
0592000480-EXIT.                                                                
059300    EXIT.                                                                 
059400*****************************************************************         
059500* SHARED HELPER - ADD WS-ADD-DAYS TO THE RUN-START DATE, LEAVING          
059600* THE RESULT IN WS-RUN-YEAR/MONTH/DAY.  ALWAYS RESETS FROM THE            
059700* ORIGINAL BASE DATE FIRST SO EACH CALL STANDS ON ITS OWN.                
059800*****************************************************************         
0599000490-ADD-DAYS-TO-DATE.                                                    
060000    MOVE WS-BASE-YEAR TO WS-RUN-YEAR.                                     
060100    MOVE WS-BASE-MONTH TO WS-RUN-MONTH.                                   
060200    MOVE WS-BASE-DAY TO WS-RUN-DAY.                                       
060300    PERFORM 0495-ADD-ONE-DAY THRU 0495-EXIT                               
060400        VARYING WS-DAY-LOOP-CTR FROM 1 BY 1                               
060500        UNTIL WS-DAY-LOOP-CTR > WS-ADD-DAYS.                              
0606000490-EXIT.                                                                
060700    EXIT.                                                                 
0608000495-ADD-ONE-DAY.                                                         
060900    PERFORM 0497-LEAP-CHECK THRU 0497-EXIT.                               
061000    ADD 1 TO WS-RUN-DAY.                                                  
061100    SET WS-MO-INX TO WS-RUN-MONTH.                                        
061200    IF WS-RUN-DAY > WS-MONTH-DAYS(WS-MO-INX)                              
061300        MOVE 1 TO WS-RUN-DAY                                              
061400        ADD 1 TO WS-RUN-MONTH                                             
061500        IF WS-RUN-MONTH > 12                                              
061600            MOVE 1 TO WS-RUN-MONTH                                        
061700            ADD 1 TO WS-RUN-YEAR                                          
061800        END-IF                                                            
061900    END-IF.                                                               
0620000495-EXIT.                                                                
062100    EXIT.                                                                 
0622000497-LEAP-CHECK.                                                          
062300    MOVE 28 TO WS-MONTH-DAYS(2).                                          
062400    DIVIDE WS-RUN-YEAR BY 4                                               
062500        GIVING WS-LEAP-WHOLE REMAINDER WS-LEAP-REM-4.                     
062600    IF WS-LEAP-REM-4 = 0                                                  
062700        DIVIDE WS-RUN-YEAR BY 100                                         
062800            GIVING WS-LEAP-WHOLE REMAINDER WS-LEAP-REM-100                
062900        IF WS-LEAP-REM-100 NOT = 0                                        
063000            MOVE 29 TO WS-MONTH-DAYS(2)                                   
063100        ELSE                                                              
063200            DIVIDE WS-RUN-YEAR BY 400                                     
063300                GIVING WS-LEAP-WHOLE REMAINDER WS-LEAP-REM-400            
063400            IF WS-LEAP-REM-400 = 0                                        
063500                MOVE 29 TO WS-MONTH-DAYS(2)                               
063600            END-IF                                                        
063700        END-IF                                                            
063800    END-IF.                                                               
0639000497-EXIT.                                                                
064000    EXIT.                                                                 
064100*****************************************************************         
064200* OUTER STEP 5 - ENFORCE THE INVARIANT, SORT THE EXCHANGE LOG,            
064300* WRITE IT, AND CLOSE EVERYTHING DOWN.                                    
064400*****************************************************************         
0645000500-FINISH-RUN.                                                          
064600    PERFORM 0460-ENFORCE-TIME-INVARIANT THRU 0460-EXIT.                   
064700    PERFORM 0470-SORT-EXCHANGE-LOG THRU 0470-EXIT.                        
064800    PERFORM 0520-WRITE-EXCHANGE-OUT THRU 0520-EXIT.                       
064900    CLOSE TRUCK-MASTER-IN.                                                
065000    CLOSE BATTERY-MASTER-IN.                                              
065100    CLOSE DISPATCH-SCHEDULE-OUT.                                          
065200    CLOSE EXCHANGE-LOG-OUT.                                               
065300    IF WS-LINK-ERROR-COUNT > 0                                            
065400        DISPLAY 'DSPMAIN - UNLINKED EXCHANGE RECORDS: '                   
065500            WS-LINK-ERROR-COUNT                                           
065600    END-IF.                                                               
0657000500-EXIT.                                                                
065800    EXIT.                                                                 
065900*****************************************************************         
066000* WRITE ONE DISPATCH-SCHEDULE-REC AS SOON AS A TRIP CLOSES - NO           
066100* SORT REQUIRED, THE FILE IS SPEC'D IN COMPLETION ORDER.                  
066200*****************************************************************         
0663000510-WRITE-SCHEDULE-OUT.                                                  
066400    WRITE DISPATCH-SCHEDULE-REC.                                          
0665000510-EXIT.                                                                
066600    EXIT.                                                                 
066700*****************************************************************         
066800* WRITE THE WHOLE EXCHANGE TABLE, ALREADY SORTED BY 0470, EDITING         
066900* EACH ELAPSED-MINUTE FIELD TO HH:MM ON THE WAY OUT.                      
067000*****************************************************************         
0671000520-WRITE-EXCHANGE-OUT.                                                  
067200    PERFORM 0522-WRITE-ONE-EXCHANGE THRU 0522-EXIT                        
067300        VARYING EX-INX FROM 1 BY 1 UNTIL EX-INX > EX-COUNT.               
0674000520-EXIT.                                                                
067500    EXIT.                                                                 
0676000522-WRITE-ONE-EXCHANGE.                                                  
067700    MOVE EX-TRUCK-NO(EX-INX) TO ER-TRUCK-NO.                              
067800    MOVE EX-SOC-PCT(EX-INX) TO ER-SOC-PCT.                                
067900    MOVE EX-CAPACITY-KWH(EX-INX) TO ER-CAPACITY-KWH.                      
068000    MOVE EX-AWAIT-MINUTE(EX-INX) TO WS-EDIT-MINUTE.                       
068100    PERFORM 0480-EDIT-CLOCK THRU 0480-EXIT.                               
068200    MOVE WS-HHMM-GROUP TO ER-START-AWAIT-TIME.                            
068300    MOVE EX-EXCHANGE-MINUTE(EX-INX) TO WS-EDIT-MINUTE.                    
068400    PERFORM 0480-EDIT-CLOCK THRU 0480-EXIT.                               
068500    MOVE WS-HHMM-GROUP TO ER-START-EXCHANGE-TIME.                         
068600    MOVE EX-USE-BATTERY-MINUTE(EX-INX) TO WS-EDIT-MINUTE.                 
068700    PERFORM 0480-EDIT-CLOCK THRU 0480-EXIT.                               
068800    MOVE WS-HHMM-GROUP TO ER-USE-BATTERY-TIME.                            
068900    MOVE EX-DURATION-MIN(EX-INX) TO ER-DURATION-MIN.                      
069000    MOVE EX-COMPLETE-MINUTE(EX-INX) TO WS-EDIT-MINUTE.                    
069100    PERFORM 0480-EDIT-CLOCK THRU 0480-EXIT.                               
069200    MOVE WS-HHMM-GROUP TO ER-BATTERY-COMPLETE-TIME.                       
069300    MOVE EX-POSITION-NO(EX-INX) TO ER-POSITION-NO.                        
069400    MOVE EX-TRANSPORT-FREQ(EX-INX) TO ER-TRANSPORT-FREQ.                  
069500    WRITE EXCHANGE-REC.                                                   
0696000522-EXIT.                                                                
069700    EXIT.                                                                 
