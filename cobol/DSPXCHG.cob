000100 PROCESS DYNAM OUTDD(DISPLAYS)                                            
000200*****************************************************************         
000300* DSPXCHG -- BATTERY EXCHANGE STATION SERVICE                             
000400*            FIFO QUEUE OF WAITING TRUCKS, BATTERY-SLOT                   
000500*            AVAILABILITY AND SWAP/RECHARGE TIMING FOR THE                
000600*            NIGHTLY DISPATCH RUN.  OWNS NO DATA OF ITS OWN -             
000700*            THE QUEUE, BATTERY AND EXCHANGE-LOG TABLES ARE               
000800*            DSPMAIN'S AND ARE PASSED DOWN BY REFERENCE THROUGH           
000900*            DSPTRSP ON EVERY CALL.  SEE DSPXCPB FOR THE PARM.            
001000*****************************************************************         
001100 IDENTIFICATION DIVISION.                                                 
001200 PROGRAM-ID. DSPXCHG.                                                     
001300 AUTHOR. R J TILLMAN.                                                     
001400 INSTALLATION. GREENLINE ELECTRIC FREIGHT - EDP FLEET SYS.                
001500 DATE-WRITTEN. 08/30/94.                                                  
001600 DATE-COMPILED.                                                           
001700 SECURITY.  PROPRIETARY - FLEET DISPATCH SUBSYSTEM.  NOT FOR              
001800     DISTRIBUTION OUTSIDE EDP FLEET SYSTEMS.                              
001900*****************************************************************         
002000* CHANGE LOG                                                              
002100*****************************************************************         
002200* 08/30/94  RJT  DSP-0042  ORIGINAL PROGRAM - THE EXCHANGE YARD           
002300*                          WENT LIVE THIS MONTH.  4 SWAP BAYS.            
002400* 11/09/98  LMK  DSP-0118  Y2K REVIEW - ALL CLOCK VALUES HERE ARE         
002500*                          ELAPSED MINUTES SINCE RUN START, NOT           
002600*                          CALENDAR DATES.  NO CHANGES REQUIRED.          
002700* 07/21/03  HQV  DSP-0247  STATION UPGRADED FROM 4 TO 6 BAYS.             
002800*                          BATTERY-SELECT LOOP NOW DRIVEN OFF             
002900*                          BAT-COUNT INSTEAD OF A HARD-CODED 4.           
003000* 10/05/11  PDS  DSP-0391  ADDED XQ-TRANSPORT-FREQ/EX-TRANSPORT-          
003100*                          FREQ SO DSPMAIN CAN LINK A DISPATCH            
003200*                          RECORD BACK TO ITS EXCHANGE RECORD.            
003300*****************************************************************         
003400 ENVIRONMENT DIVISION.                                                    
003500 CONFIGURATION SECTION.                                                   
003600 SOURCE-COMPUTER. IBM-390.                                                
003700 SPECIAL-NAMES.                                                           
003800     C01 IS TOP-OF-FORM.                                                  
003900 INPUT-OUTPUT SECTION.                                                    
004000 FILE-CONTROL.                                                            
004100 DATA DIVISION.                                                           
004200 FILE SECTION.                                                            
004300 WORKING-STORAGE SECTION.                                                 
004310 77  WS-CHARGE-DURATION     PIC S9(4) COMP.                               
004400*****************************************************************         
004500* FIXED STATION CONSTANTS (RULE 7, RULE 8)                                
004600*****************************************************************         
004700 01  XC-CONSTANTS.                                                        
004800     05  WS-STATION-REF-CAP    PIC S9(5)V9(2) COMP-3 VALUE 282.00.        
004900     05  WS-CHARGE-RATE        PIC S9(1)V9(2) COMP-3 VALUE 4.70.          
005000     05  XC-EXCHANGE-MINUTES   PIC S9(2) COMP VALUE 5.                    
005100     05  FILLER                PIC X(08).                                 
005200* ALTERNATE BYTE VIEW KEPT FROM THE OLD WS4 CORE-DUMP UTILITY,            
005300* NEVER TAKEN OUT - HQV 07/03                                             
005400 01  XC-CONSTANTS-ALT REDEFINES XC-CONSTANTS.                             
005500     05  FILLER                PIC X(16).                                 
005600*****************************************************************         
005700* RUNNING CLOCK - END TIME OF THE MOST RECENT EXCHANGE ACROSS             
005800* ALL TRUCKS (RULE 10).  WORKING-STORAGE SURVIVES FROM ONE CALL           
005900* TO THE NEXT FOR THE LIFE OF THE RUN UNIT SO THIS DOES NOT HAVE          
006000* TO BE RE-DERIVED FROM EX-TABLE ON EVERY CALL.                           
006100*****************************************************************         
006200 01  XC-RUN-CLOCK.                                                        
006300     05  XC-PREV-EXCHANGE-END  PIC S9(7) COMP VALUE ZERO.                 
006400     05  FILLER                PIC X(06).                                 
006500 01  XC-RUN-CLOCK-ALT REDEFINES XC-RUN-CLOCK.                             
006600     05  FILLER                PIC X(10).                                 
006700 01  WS-BATTERY-SELECT-WORK.                                              
006800     05  WS-BATTERY-INX        PIC S9(4) COMP VALUE ZERO.                 
006900     05  FILLER                PIC X(06).                                 
007000 01  WS-BATTERY-SELECT-WORK-ALT REDEFINES WS-BATTERY-SELECT-WORK.         
007100     05  FILLER                PIC X(10).                                 
007200 01  WS-TIME-WORK.                                                        
007300     05  WS-DECISION-INSTANT   PIC S9(7) COMP.                            
007400     05  WS-EXCHANGE-START     PIC S9(7) COMP.                            
007500     05  WS-EXCHANGE-END       PIC S9(7) COMP.                            
007600     05  WS-OLD-BATTERY-READY  PIC S9(7) COMP.                            
007700     05  FILLER                PIC X(06).                                 
007800 01  WS-CHARGE-WORK.                                                      
007900     05  WS-ENERGY-NEEDED      PIC S9(5)V9(2) COMP-3.                     
008100     05  WS-CHARGE-REMAINDER   PIC S9(5)V9(2) COMP-3.                     
008200     05  FILLER                PIC X(08).                                 
008300 LINKAGE SECTION.                                                         
008400     COPY DSPXCPB.                                                        
008500     COPY DSPBATT.                                                        
008600     COPY DSPXQUE.                                                        
008700     COPY DSPEXTB.                                                        
008800 PROCEDURE DIVISION USING XCP-PARM BAT-TABLE-AREA                         
008900         XQ-TABLE-AREA EX-TABLE-AREA.                                     
009000 MAIN-LINE.                                                               
009100     MOVE 0 TO XCP-RETURN-CODE.                                           
009200     PERFORM 2000-ENQUEUE-TRUCK THRU 2000-EXIT.                           
009300     PERFORM 2400-DRAIN-QUEUE THRU 2400-EXIT                              
009400         UNTIL XQ-COUNT = 0.                                              
009500     GOBACK.                                                              
009600*****************************************************************         
009700* APPEND THE ARRIVING TRUCK TO THE BACK OF THE FIFO QUEUE.                
009800*****************************************************************         
009900 2000-ENQUEUE-TRUCK.                                                      
010000     ADD 1 TO XQ-COUNT.                                                   
010100     MOVE XCP-TRUCK-NO       TO XQ-TRUCK-NO(XQ-COUNT).                    
010200     MOVE XCP-ENTRY-MINUTE   TO XQ-ENTRY-MINUTE(XQ-COUNT).                
010300     MOVE XCP-SOC-PCT        TO XQ-SOC-PCT(XQ-COUNT).                     
010400     MOVE XCP-CAPACITY-KWH   TO XQ-CAPACITY-KWH(XQ-COUNT).                
010500     MOVE XCP-TRANSPORT-FREQ TO XQ-TRANSPORT-FREQ(XQ-COUNT).              
010600 2000-EXIT.                                                               
010700     EXIT.                                                                
010800*****************************************************************         
010900* PROCESS THE TRUCK AT THE HEAD OF THE QUEUE THROUGH TO A                 
011000* COMPLETED EXCHANGE, THEN DROP IT AND LOOP FOR THE NEXT ONE.             
011100*****************************************************************         
011200 2400-DRAIN-QUEUE.                                                        
011300     PERFORM 2100-SELECT-BATTERY THRU 2100-EXIT.                          
011400     PERFORM 2200-RESOLVE-EXCHANGE-TIMES THRU 2200-EXIT.                  
011500     PERFORM 2300-RECHARGE-OUTGOING-BATTERY THRU 2300-EXIT.               
011600     PERFORM 2420-APPEND-EXCHANGE-RECORD THRU 2420-EXIT.                  
011700     PERFORM 2430-REPORT-IF-OWN-TRUCK THRU 2430-EXIT.                     
011800     PERFORM 2440-REMOVE-HEAD-OF-QUEUE THRU 2440-EXIT.                    
011900 2400-EXIT.                                                               
012000     EXIT.                                                                
012100*****************************************************************         
012200* RULE 9 - A BATTERY QUALIFIES IF IT IS IDLE (ALREADY AT 100              
012300* PCT) OR ITS CHARGE-COMPLETE TIME HAS PASSED.  IF NONE QUALIFY,          
012400* FAST-FORWARD TO THE EARLIEST COMPLETION AND RECHECK ONCE - AT           
012500* THAT POINT EVERY BATTERY IN THE STATION IS CHARGING, SO THE             
012600* RECHECK IS GUARANTEED TO FIND ONE.                                      
012700*****************************************************************         
012800 2100-SELECT-BATTERY.                                                     
012900     MOVE 0 TO WS-BATTERY-INX.                                            
013000     MOVE XQ-ENTRY-MINUTE(1) TO WS-DECISION-INSTANT.                      
013100     IF XC-PREV-EXCHANGE-END > WS-DECISION-INSTANT                        
013200         MOVE XC-PREV-EXCHANGE-END TO WS-DECISION-INSTANT                 
013300     END-IF.                                                              
013400     PERFORM 2110-CHECK-ONE-BATTERY THRU 2110-EXIT                        
013500         VARYING BAT-INX FROM 1 BY 1 UNTIL BAT-INX > BAT-COUNT.           
013600     IF WS-BATTERY-INX = 0                                                
013700         PERFORM 2150-FAST-FORWARD-CLOCK THRU 2150-EXIT                   
013800         PERFORM 2110-CHECK-ONE-BATTERY THRU 2110-EXIT                    
013900             VARYING BAT-INX FROM 1 BY 1 UNTIL BAT-INX > BAT-COUNT        
014000     END-IF.                                                              
014100 2100-EXIT.                                                               
014200     EXIT.                                                                
014300 2110-CHECK-ONE-BATTERY.                                                  
014400     IF BAT-NOT-CHARGING(BAT-INX)                                         
014500         OR BAT-COMPLETE-MINUTE(BAT-INX) NOT >                            
014600            WS-DECISION-INSTANT                                           
014700         IF WS-BATTERY-INX = 0                                            
014800             OR BAT-COMPLETE-MINUTE(BAT-INX) <                            
014900                BAT-COMPLETE-MINUTE(WS-BATTERY-INX)                       
015000             MOVE BAT-INX TO WS-BATTERY-INX                               
015100         END-IF                                                           
015200     END-IF.                                                              
015300 2110-EXIT.                                                               
015400     EXIT.                                                                
015500*****************************************************************         
015600* FAST-FORWARD - AT THIS POINT EVERY BATTERY IS CHARGING, SO THE          
015700* MINIMUM CHARGE-COMPLETE TIME BECOMES THE DECISION INSTANT FOR           
015800* THE BATTERY-ELIGIBILITY TEST ABOVE.  THE TRUCK'S OWN QUEUE-             
015900* ENTRY TIME (XQ-ENTRY-MINUTE) IS LEFT UNTOUCHED - IT STILL               
016000* BELONGS IN THE EXCHANGE RECORD AS THE AWAIT TIME.                       
016100*****************************************************************         
016200 2150-FAST-FORWARD-CLOCK.                                                 
016300     MOVE BAT-COMPLETE-MINUTE(1) TO WS-DECISION-INSTANT.                  
016400     PERFORM 2160-MIN-BATTERY-CLOCK THRU 2160-EXIT                        
016500         VARYING BAT-INX FROM 2 BY 1 UNTIL BAT-INX > BAT-COUNT.           
016600 2150-EXIT.                                                               
016700     EXIT.                                                                
016800 2160-MIN-BATTERY-CLOCK.                                                  
016900     IF BAT-COMPLETE-MINUTE(BAT-INX) < WS-DECISION-INSTANT                
017000         MOVE BAT-COMPLETE-MINUTE(BAT-INX) TO WS-DECISION-INSTANT         
017100     END-IF.                                                              
017200 2160-EXIT.                                                               
017300     EXIT.                                                                
017400*****************************************************************         
017500* RULE 10 - EXCHANGE START/END TIME, TAKEN FROM THE TRUCK'S               
017600* ACTUAL QUEUE-ENTRY TIME (NOT THE FAST-FORWARDED DECISION                
017700* INSTANT), THE STATION CLOCK AND THE CHOSEN BATTERY'S READY              
017800* TIME.                                                                   
017900*****************************************************************         
018000 2200-RESOLVE-EXCHANGE-TIMES.                                             
018100     MOVE XQ-ENTRY-MINUTE(1) TO WS-EXCHANGE-START.                        
018200     IF XC-PREV-EXCHANGE-END > WS-EXCHANGE-START                          
018300         MOVE XC-PREV-EXCHANGE-END TO WS-EXCHANGE-START                   
018400     END-IF.                                                              
018500     IF BAT-COMPLETE-MINUTE(WS-BATTERY-INX) > WS-EXCHANGE-START           
018600         MOVE BAT-COMPLETE-MINUTE(WS-BATTERY-INX)                         
018700             TO WS-EXCHANGE-START                                         
018800     END-IF.                                                              
018900     MOVE BAT-COMPLETE-MINUTE(WS-BATTERY-INX)                             
019000         TO WS-OLD-BATTERY-READY.                                         
019100     ADD XC-EXCHANGE-MINUTES TO WS-EXCHANGE-START                         
019200         GIVING WS-EXCHANGE-END.                                          
019300 2200-EXIT.                                                               
019400     EXIT.                                                                
019500*****************************************************************         
019600* RULE 8 - THE BATTERY JUST TAKEN OFF THE TRUCK STARTS CHARGING           
019700* FROM THE TRUCK'S PRE-EXCHANGE SOC AT THE STATION'S FIXED 282            
019800* KWH REFERENCE CAPACITY AND 4.70 KWH/MINUTE RATE.                        
019900*****************************************************************         
020000 2300-RECHARGE-OUTGOING-BATTERY.                                          
020100     COMPUTE WS-ENERGY-NEEDED ROUNDED =                                   
020200         (100 - XQ-SOC-PCT(1)) * WS-STATION-REF-CAP / 100.                
020300     DIVIDE WS-ENERGY-NEEDED BY WS-CHARGE-RATE                            
020400         GIVING WS-CHARGE-DURATION                                        
020500         REMAINDER WS-CHARGE-REMAINDER.                                   
020600     IF WS-CHARGE-REMAINDER > 0                                           
020700         ADD 1 TO WS-CHARGE-DURATION                                      
020800     END-IF.                                                              
020900     MOVE XQ-SOC-PCT(1) TO BAT-SOC-PCT(WS-BATTERY-INX).                   
021000     MOVE 'Y' TO BAT-CHARGING-FLAG(WS-BATTERY-INX).                       
021100     COMPUTE BAT-COMPLETE-MINUTE(WS-BATTERY-INX) =                        
021200         WS-EXCHANGE-END + WS-CHARGE-DURATION.                            
021300     IF WS-CHARGE-DURATION = 0                                            
021400         MOVE 'N' TO BAT-CHARGING-FLAG(WS-BATTERY-INX)                    
021500         MOVE 100.00 TO BAT-SOC-PCT(WS-BATTERY-INX)                       
021600         MOVE ZERO TO BAT-COMPLETE-MINUTE(WS-BATTERY-INX)                 
021700     END-IF.                                                              
021800 2300-EXIT.                                                               
021900     EXIT.                                                                
022000*****************************************************************         
022100* RECORD THE COMPLETED EXCHANGE AND ADVANCE THE STATION CLOCK.            
022200*****************************************************************         
022300 2420-APPEND-EXCHANGE-RECORD.                                             
022400     ADD 1 TO EX-COUNT.                                                   
022500     MOVE XQ-TRUCK-NO(1)       TO EX-TRUCK-NO(EX-COUNT).                  
022600     MOVE XQ-SOC-PCT(1)        TO EX-SOC-PCT(EX-COUNT).                   
022700     MOVE XQ-CAPACITY-KWH(1)   TO EX-CAPACITY-KWH(EX-COUNT).              
022800     MOVE XQ-ENTRY-MINUTE(1)   TO EX-AWAIT-MINUTE(EX-COUNT).              
022900     MOVE WS-EXCHANGE-START    TO EX-EXCHANGE-MINUTE(EX-COUNT).           
023000     MOVE WS-OLD-BATTERY-READY TO EX-USE-BATTERY-MINUTE(EX-COUNT).        
023100     MOVE WS-CHARGE-DURATION   TO EX-DURATION-MIN(EX-COUNT).              
023200     COMPUTE EX-COMPLETE-MINUTE(EX-COUNT) =                               
023300         WS-EXCHANGE-END + WS-CHARGE-DURATION.                            
023400     MOVE BAT-POSITION-NO(WS-BATTERY-INX)                                 
023500         TO EX-POSITION-NO(EX-COUNT).                                     
023600     MOVE XQ-TRANSPORT-FREQ(1) TO EX-TRANSPORT-FREQ(EX-COUNT).            
023700     MOVE WS-EXCHANGE-END      TO XC-PREV-EXCHANGE-END.                   
023800 2420-EXIT.                                                               
023900     EXIT.                                                                
024000*****************************************************************         
024100* THE HEAD OF QUEUE IS ALMOST ALWAYS THE SAME TRUCK DSPTRSP JUST          
024200* CALLED US ABOUT - REPORT ITS OWN RESULT BACK THROUGH THE PARM.          
024300*****************************************************************         
024400 2430-REPORT-IF-OWN-TRUCK.                                                
024500     IF XQ-TRUCK-NO(1) = XCP-TRUCK-NO                                     
024600         AND XQ-TRANSPORT-FREQ(1) = XCP-TRANSPORT-FREQ                    
024700         MOVE WS-EXCHANGE-END TO XCP-EXIT-MINUTE                          
024800         MOVE 100.00 TO XCP-SOC-PCT                                       
024900     END-IF.                                                              
025000 2430-EXIT.                                                               
025100     EXIT.                                                                
025200*****************************************************************         
025300* POP THE HEAD OF QUEUE - SHIFT EVERYONE ELSE UP ONE SLOT.                
025400*****************************************************************         
025500 2440-REMOVE-HEAD-OF-QUEUE.                                               
025600     IF XQ-COUNT > 1                                                      
025700         PERFORM 2450-SHIFT-ONE-ENTRY THRU 2450-EXIT                      
025800             VARYING XQ-INX FROM 1 BY 1 UNTIL XQ-INX = XQ-COUNT           
025900     END-IF.                                                              
026000     SUBTRACT 1 FROM XQ-COUNT.                                            
026100 2440-EXIT.                                                               
026200     EXIT.                                                                
026300 2450-SHIFT-ONE-ENTRY.                                                    
026400     MOVE XQ-TRUCK-NO(XQ-INX + 1) TO XQ-TRUCK-NO(XQ-INX).                 
026500     MOVE XQ-ENTRY-MINUTE(XQ-INX + 1) TO XQ-ENTRY-MINUTE(XQ-INX).         
026600     MOVE XQ-SOC-PCT(XQ-INX + 1) TO XQ-SOC-PCT(XQ-INX).                   
026700     MOVE XQ-CAPACITY-KWH(XQ-INX + 1) TO XQ-CAPACITY-KWH(XQ-INX).         
026800     MOVE XQ-TRANSPORT-FREQ(XQ-INX + 1)                                   
026900         TO XQ-TRANSPORT-FREQ(XQ-INX).                                    
027000 2450-EXIT.                                                               
027100     EXIT.                                                                
