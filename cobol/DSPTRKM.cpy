000100******************************************************************        
000200* DSPTRKM  --  TRUCK-MASTER RECORD LAYOUT                                 
000300*              ONE ROW PER TRUCK IN THE NIGHTLY DISPATCH RUN.             
000400*              READ ONCE AT START-OF-RUN INTO TRK-TABLE.                  
000500******************************************************************        
000600* CHANGE LOG                                                              
000700******************************************************************        
000800* 1991-04-02  RJT  DSP-0001  ORIGINAL LAYOUT.                             
000900* 1998-11-09  LMK  DSP-0118  Y2K REVIEW - NO DATE FIELD HELD HERE,        
001000*                            NONE REQUIRED.                               
001100******************************************************************        
001200 01  TRUCK-MASTER-REC.                                                    
001300     05  TRK-TRUCK-NO            PIC X(10).                               
001400     05  TRK-SOC-PCT             PIC S9(3)V9(2) COMP-3.                   
001500     05  TRK-CAPACITY-KWH        PIC S9(5)V9(2) COMP-3.                   
001600     05  TRK-TRANSPORT-FREQ      PIC S9(4) COMP-3.                        
001700     05  FILLER                  PIC X(60).                               
