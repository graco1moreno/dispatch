000100PROCESS DYNAM OUTDD(DISPLAYS)                                             
000200*****************************************************************         
000300* DSPTRSP -- TRANSPORT SERVICE                                            
000400*            DRIVES ONE TRUCK THROUGH A LOADING/UNLOADING LEG, A          
000500*            RETURN LEG (WITH THE MANDATORY/DELAY/EARLY EXCHANGE          
000600*            DECISION), OR THE ONE-TIME YARD-TO-DOCK FIRST                
000700*            DEPARTURE.  CALLED ONCE PER TRUCK PER ROUND TRIP BY          
000800*            DSPMAIN.  SEE DSPTRPB FOR THE CALL PARAMETER BLOCK.          
000900*****************************************************************         
001000IDENTIFICATION DIVISION.                                                  
001100PROGRAM-ID. DSPTRSP.                                                      
001200AUTHOR. R J TILLMAN.                                                      
001300INSTALLATION. GREENLINE ELECTRIC FREIGHT - EDP FLEET SYS.                 
001400DATE-WRITTEN. 04/09/91.                                                   
001500DATE-COMPILED.                                                            
001600SECURITY.  PROPRIETARY - FLEET DISPATCH SUBSYSTEM.  NOT FOR               
001700    DISTRIBUTION OUTSIDE EDP FLEET SYSTEMS.                               
001800*****************************************************************         
001900* CHANGE LOG                                                              
002000*****************************************************************         
002100* 04/09/91  RJT  DSP-0004  ORIGINAL PROGRAM - LOADING/UNLOADING,          
002200*                          RETURN, AND YARD FIRST-DEPARTURE LEGS,         
002300*                          ALL THREE FIXED-ROUTE DISTANCES.               
002400* 11/09/98  LMK  DSP-0118  Y2K REVIEW - ALL CLOCK FIELDS ARE              
002500*                          MINUTES-SINCE-RUN-START, NOT CALENDAR          
002600*                          DATES.  NO CHANGES REQUIRED HERE.              
002700* 01/11/99  LMK  DSP-0140  Y2K FOLLOW-UP ON DSPTRPB - CALLER NOW          
002800*                          PASSES AN 8-DIGIT RUN-START DATE TO            
002900*                          DSPMAIN ONLY, NOT TO THIS PROGRAM.             
003000*                          TRP-PARM LAYOUT UNCHANGED, NO COMPILE.         
003100* 07/21/03  HQV  DSP-0247  STATION WIDENED TO 6 BAYS - NO CHANGE          
003200*                          IN THIS PROGRAM, AVAILABILITY CHECK IN         
003300*                          1330 ALREADY LOOPS ON BAT-COUNT.               
003400*****************************************************************         
003500ENVIRONMENT DIVISION.                                                     
003600CONFIGURATION SECTION.                                                    
003700SOURCE-COMPUTER. IBM-390.                                                 
003800SPECIAL-NAMES.                                                            
003900    C01 IS TOP-OF-FORM.                                                   
004000INPUT-OUTPUT SECTION.                                                     
004100FILE-CONTROL.                                                             
004200DATA DIVISION.                                                            
004300FILE SECTION.                                                             
004400WORKING-STORAGE SECTION.                                                  
004410 77  WS-NUMERATOR             PIC S9(5) COMP.                             
004500*****************************************************************         
004600* FIXED ROUTE DISTANCES, KM (RULE 1).  A=LOADING DOCK, B=UNLOADING        
004700* DOCK, STN=EXCHANGE STATION, YD=OVERNIGHT YARD.                          
004800*****************************************************************         
00490001  WS-ROUTE-DISTANCES.                                                   
005000    05  WS-DIST-A-TO-B        PIC S9(3)V9(1) COMP-3 VALUE 30.0.           
005100    05  WS-DIST-B-TO-A        PIC S9(3)V9(1) COMP-3 VALUE 30.0.           
005200    05  WS-DIST-B-TO-STN      PIC S9(3)V9(1) COMP-3 VALUE 26.0.           
005300    05  WS-DIST-STN-TO-A      PIC S9(3)V9(1) COMP-3 VALUE 10.0.           
005400    05  WS-DIST-YD-TO-A       PIC S9(3)V9(1) COMP-3 VALUE 15.0.           
005500    05  WS-DIST-YD-TO-STN     PIC S9(3)V9(1) COMP-3 VALUE 20.0.           
005600    05  WS-DIST-STN-TO-A2     PIC S9(3)V9(1) COMP-3 VALUE 10.0.           
005700    05  FILLER                PIC X(06).                                  
005800* ALTERNATE WHOLE-KM VIEW OF THE SAME TABLE - ROUTE SURVEY GIVES          
005900* DISTANCES IN WHOLE KM ONLY, KEPT HERE FOR THE NEXT ROUTE CHANGE.        
00600001  WS-ROUTE-DISTANCES-ALT REDEFINES WS-ROUTE-DISTANCES.                  
006100    05  WS-DIST-WHOLE-KM  OCCURS 7 TIMES                                  
006200        INDEXED BY WS-RT-INX  PIC 9(3).                                   
00630001  WS-DRIVE-TIME-WORK.                                                   
006400    05  WS-DISTANCE-KM        PIC S9(3)V9(1) COMP-3.                      
006600    05  WS-DRIVE-MINUTES      PIC S9(4) COMP.                             
006700    05  WS-DRIVE-REMAINDER    PIC S9(5) COMP.                             
006800    05  FILLER                PIC X(04).                                  
00690001  WS-CLOCK-WORK.                                                        
007000    05  WS-CLOCK              PIC S9(7) COMP.                             
007100    05  WS-NEXT-TRIP-END      PIC S9(7) COMP.                             
007200    05  FILLER                PIC X(04).                                  
007300* ALTERNATE VIEW OF THE CLOCK WORK AREA KEPT FROM THE DSP-0140 Y2K        
007400* REVIEW - LEFT IN PLACE IN CASE OF A FUTURE DOUBLE-WORD CLOCK.           
00750001  WS-CLOCK-WORK-ALT REDEFINES WS-CLOCK-WORK.                            
007600    05  WS-CLOCK-ALT-VIEW     PIC S9(7) COMP.                             
007700    05  FILLER                PIC X(08).                                  
00780001  WS-DECISION-WORK.                                                     
007900    05  WS-EXCHANGE-DECISION  PIC X(1).                                   
008000        88  WS-EXCHANGE-NOW           VALUE 'Y'.                          
008100        88  WS-NO-EXCHANGE            VALUE 'N'.                          
008200    05  WS-BATTERY-AVAILABLE  PIC X(1).                                   
008300        88  WS-STATION-HAS-BATTERY    VALUE 'Y'.                          
008400    05  FILLER                PIC X(06).                                  
00850001  WS-SOC-WORK.                                                          
008600    05  WS-MIN-EXCHANGE-SOC   PIC S9(3)V9(2) COMP-3.                      
008700    05  WS-PROJECTED-SOC      PIC S9(3)V9(2) COMP-3.                      
008800    05  WS-THRESHOLD-SOC      PIC S9(3)V9(2) COMP-3.                      
008900    05  WS-SOC-SEGMENT-A      PIC S9(3)V9(2) COMP-3.                      
009000    05  WS-SOC-SEGMENT-B      PIC S9(3)V9(2) COMP-3.                      
009100    05  FILLER                PIC X(06).                                  
00920001  WS-PERIOD-WORK.                                                       
009300    05  WS-CLASSIFY-MINUTE    PIC S9(4) COMP.                             
009400    05  WS-CLASSIFY-RESULT    PIC X(1).                                   
009500    05  WS-CURRENT-PERIOD     PIC X(1).                                   
009600    05  WS-NEXT-PERIOD        PIC X(1).                                   
009700    05  FILLER                PIC X(05).                                  
009800* ALTERNATE BYTE VIEW OF THE PERIOD LETTERS - RETAINED FROM THE           
009900* DSP-0199 TARIFF RE-FILE FOR A POSSIBLE FUTURE RATE-CODE TABLE.          
01000001  WS-PERIOD-WORK-ALT REDEFINES WS-PERIOD-WORK.                          
010100    05  FILLER                PIC X(02).                                  
010200    05  WS-PERIOD-LETTERS-ALT PIC X(03).                                  
010300    05  FILLER                PIC X(05).                                  
010400* LOCAL COPIES OF THE CALL-PARAMETER BLOCKS THIS PROGRAM BUILDS TO        
010500* DRIVE DSPSOCC, DSPPRCP, AND DSPXCHG - NOT RECEIVED FROM DSPMAIN.        
010600    COPY DSPSOPB.                                                         
010700    COPY DSPPRPB.                                                         
010800    COPY DSPXCPB.                                                         
010900LINKAGE SECTION.                                                          
011000    COPY DSPTRPB.                                                         
011100    COPY DSPTRKT.                                                         
01120001  LK-TRUCK-INX              PIC S9(4) COMP.                             
011300    COPY DSPBATT.                                                         
011400    COPY DSPXQUE.                                                         
011500    COPY DSPEXTB.                                                         
011600PROCEDURE DIVISION USING TRP-PARM TRK-TABLE-AREA LK-TRUCK-INX             
011700        BAT-TABLE-AREA XQ-TABLE-AREA EX-TABLE-AREA.                       
011800MAIN-LINE.                                                                
011900    MOVE ZERO TO TRP-RETURN-CODE.                                         
012000    EVALUATE TRUE                                                         
012100        WHEN TRP-FIRST-DEPARTURE                                          
012200            PERFORM 1400-FIRST-DEPARTURE THRU 1400-EXIT                   
012300        WHEN TRP-ROUND-TRIP                                               
012400            PERFORM 1100-LOADING-LEG THRU 1100-EXIT                       
012500            PERFORM 1200-RETURN-LEG THRU 1200-EXIT                        
012600        WHEN OTHER                                                        
012700            MOVE 4 TO TRP-RETURN-CODE                                     
012800    END-EVALUATE.                                                         
012900    GOBACK.                                                               
013000*****************************************************************         
013100* FLOW STEP 1 - LOADING LEG.  ADD THE FIXED LOADING DELAY, DRIVE          
013200* A TO B, CONSUME SOC FOR THE LEG, BUMP THE TRIP COUNTER.                 
013300*****************************************************************         
0134001100-LOADING-LEG.                                                         
013500    MOVE TRP-START-MINUTE TO WS-CLOCK.                                    
013600    ADD 10 TO WS-CLOCK.                                                   
013700    MOVE WS-DIST-A-TO-B TO WS-DISTANCE-KM.                                
013800    PERFORM 1900-DRIVE-TIME-MINUTES THRU 1900-EXIT.                       
013900    ADD WS-DRIVE-MINUTES TO WS-CLOCK.                                     
014000    PERFORM 1960-SOC-CONSUME THRU 1960-EXIT.                              
014100    ADD 1 TO TRK-TRANSPORT-FREQ(LK-TRUCK-INX).                            
0142001100-EXIT.                                                                
014300    EXIT.                                                                 
014400*****************************************************************         
014500* FLOW STEP 2 - RETURN LEG.  DECIDE NEEDSEXCHANGE AT THE DOCK,            
014600* THEN EITHER DRIVE STRAIGHT BACK OR DETOUR VIA THE STATION.              
014700*****************************************************************         
0148001200-RETURN-LEG.                                                          
014900    PERFORM 1300-NEEDS-EXCHANGE THRU 1300-EXIT.                           
015000    IF WS-EXCHANGE-NOW                                                    
015100        MOVE WS-DIST-B-TO-STN TO WS-DISTANCE-KM                           
015200        PERFORM 1900-DRIVE-TIME-MINUTES THRU 1900-EXIT                    
015300        ADD WS-DRIVE-MINUTES TO WS-CLOCK                                  
015400        PERFORM 1960-SOC-CONSUME THRU 1960-EXIT                           
015500        PERFORM 1600-CALL-EXCHANGE THRU 1600-EXIT                         
015600        MOVE WS-DIST-STN-TO-A TO WS-DISTANCE-KM                           
015700        PERFORM 1900-DRIVE-TIME-MINUTES THRU 1900-EXIT                    
015800        ADD WS-DRIVE-MINUTES TO WS-CLOCK                                  
015900        PERFORM 1960-SOC-CONSUME THRU 1960-EXIT                           
016000        MOVE 'Y' TO TRP-NEED-EXCHANGE                                     
016100        MOVE 'EXCHANGED EN ROUTE' TO TRP-STATUS-TEXT                      
016200    ELSE                                                                  
016300        MOVE WS-DIST-B-TO-A TO WS-DISTANCE-KM                             
016400        PERFORM 1900-DRIVE-TIME-MINUTES THRU 1900-EXIT                    
016500        ADD WS-DRIVE-MINUTES TO WS-CLOCK                                  
016600        PERFORM 1960-SOC-CONSUME THRU 1960-EXIT                           
016700        MOVE 'N' TO TRP-NEED-EXCHANGE                                     
016800        MOVE 'ROUND TRIP COMPLETE' TO TRP-STATUS-TEXT                     
016900    END-IF.                                                               
017000    MOVE WS-CLOCK TO TRP-END-MINUTE.                                      
0171001200-EXIT.                                                                
017200    EXIT.                                                                 
017300*****************************************************************         
017400* RULE 3 - NEEDSEXCHANGE.  MANDATORY IF SOC IS BELOW THE DYNAMIC          
017500* MINIMUM FOR THE STATION LEG, ELSE A PRICE-PERIOD DELAY/EARLY            
017600* DECISION DEPENDING ON WHICH SIDE OF THE 35.00% MARK SOC FALLS.          
017700*****************************************************************         
0178001300-NEEDS-EXCHANGE.                                                      
017900    MOVE 'N' TO WS-EXCHANGE-DECISION.                                     
018000    MOVE WS-DIST-B-TO-STN TO WS-DISTANCE-KM.                              
018100    PERFORM 1970-MIN-EXCHANGE-SOC THRU 1970-EXIT.                         
018200    IF TRK-SOC-PCT(LK-TRUCK-INX) < WS-MIN-EXCHANGE-SOC                    
018300        MOVE 'Y' TO WS-EXCHANGE-DECISION                                  
018400    ELSE                                                                  
018500        IF TRK-SOC-PCT(LK-TRUCK-INX) < 35.00                              
018600            PERFORM 1320-CHECK-DELAY THRU 1320-EXIT                       
018700        ELSE                                                              
018800            PERFORM 1330-CHECK-EARLY THRU 1330-EXIT                       
018900        END-IF                                                            
019000    END-IF.                                                               
0191001300-EXIT.                                                                
019200    EXIT.                                                                 
019300*****************************************************************         
019400* SOC BELOW 35.00% - DEFER THE EXCHANGE ONLY IF THE PRICE PERIOD          
019500* ALLOWS THE DELAY *AND* SOC AFTER THE DIRECT RETURN WOULD STILL          
019600* CLEAR THE MINIMUM FOR A FULL 60KM ROUND TRIP.                           
019700*****************************************************************         
0198001320-CHECK-DELAY.                                                         
019900    MOVE WS-DIST-B-TO-A TO WS-DISTANCE-KM.                                
020000    PERFORM 1900-DRIVE-TIME-MINUTES THRU 1900-EXIT.                       
020100    COMPUTE WS-NEXT-TRIP-END = WS-CLOCK + WS-DRIVE-MINUTES.               
020200    MOVE WS-CLOCK TO WS-CLASSIFY-MINUTE.                                  
020300    PERFORM 1980-CLASSIFY-MINUTE THRU 1980-EXIT.                          
020400    MOVE WS-CLASSIFY-RESULT TO WS-CURRENT-PERIOD.                         
020500    MOVE WS-NEXT-TRIP-END TO WS-CLASSIFY-MINUTE.                          
020600    PERFORM 1980-CLASSIFY-MINUTE THRU 1980-EXIT.                          
020700    MOVE WS-CLASSIFY-RESULT TO WS-NEXT-PERIOD.                            
020800    MOVE 'D' TO PRP-FUNCTION.                                             
020900    MOVE WS-CURRENT-PERIOD TO PRP-CURRENT-PERIOD.                         
021000    MOVE WS-NEXT-PERIOD TO PRP-NEXT-PERIOD.                               
021100    CALL 'DSPPRCP' USING PRP-PARM.                                        
021200    IF PRP-RESULT-FLAG = 'Y'                                              
021300        MOVE WS-DIST-B-TO-A TO WS-DISTANCE-KM                             
021400        MOVE '1' TO SOP-FUNCTION                                          
021500        MOVE WS-DISTANCE-KM TO SOP-DISTANCE-KM                            
021600        MOVE TRK-CAPACITY-KWH(LK-TRUCK-INX) TO SOP-CAPACITY-KWH           
021700        CALL 'DSPSOCC' USING SOP-PARM                                     
021800        COMPUTE WS-PROJECTED-SOC =                                        
021900            TRK-SOC-PCT(LK-TRUCK-INX) - SOP-RESULT-PCT                    
022000        MOVE 60.0 TO WS-DISTANCE-KM                                       
022100        PERFORM 1970-MIN-EXCHANGE-SOC THRU 1970-EXIT                      
022200        IF WS-PROJECTED-SOC >= WS-MIN-EXCHANGE-SOC                        
022300            MOVE 'N' TO WS-EXCHANGE-DECISION                              
022400        ELSE                                                              
022500            MOVE 'Y' TO WS-EXCHANGE-DECISION                              
022600        END-IF                                                            
022700    ELSE                                                                  
022800        MOVE 'Y' TO WS-EXCHANGE-DECISION                                  
022900    END-IF.                                                               
0230001320-EXIT.                                                                
023100    EXIT.                                                                 
023200*****************************************************************         
023300* SOC AT OR ABOVE 35.00% - TAKE THE EXCHANGE EARLY ONLY IF THE            
023400* PRICE PERIOD FAVOURS IT AND A BAY IS FREE WITH NO MORE THAN ONE         
023500* TRUCK ALREADY WAITING.                                                  
023600*****************************************************************         
0237001330-CHECK-EARLY.                                                         
023800    MOVE WS-DIST-B-TO-A TO WS-DISTANCE-KM.                                
023900    PERFORM 1900-DRIVE-TIME-MINUTES THRU 1900-EXIT.                       
024000    COMPUTE WS-NEXT-TRIP-END = WS-CLOCK + WS-DRIVE-MINUTES.               
024100    MOVE WS-CLOCK TO WS-CLASSIFY-MINUTE.                                  
024200    PERFORM 1980-CLASSIFY-MINUTE THRU 1980-EXIT.                          
024300    MOVE WS-CLASSIFY-RESULT TO WS-CURRENT-PERIOD.                         
024400    MOVE WS-NEXT-TRIP-END TO WS-CLASSIFY-MINUTE.                          
024500    PERFORM 1980-CLASSIFY-MINUTE THRU 1980-EXIT.                          
024600    MOVE WS-CLASSIFY-RESULT TO WS-NEXT-PERIOD.                            
024700    MOVE 'E' TO PRP-FUNCTION.                                             
024800    MOVE WS-CURRENT-PERIOD TO PRP-CURRENT-PERIOD.                         
024900    MOVE WS-NEXT-PERIOD TO PRP-NEXT-PERIOD.                               
025000    CALL 'DSPPRCP' USING PRP-PARM.                                        
025100    IF PRP-RESULT-FLAG = 'Y'                                              
025200        PERFORM 1340-STATION-HAS-BAY THRU 1340-EXIT                       
025300        IF WS-STATION-HAS-BATTERY AND XQ-COUNT NOT > 1                    
025400            MOVE 'Y' TO WS-EXCHANGE-DECISION                              
025500        ELSE                                                              
025600            MOVE 'N' TO WS-EXCHANGE-DECISION                              
025700        END-IF                                                            
025800    ELSE                                                                  
025900        MOVE 'N' TO WS-EXCHANGE-DECISION                                  
026000    END-IF.                                                               
0261001330-EXIT.                                                                
026200    EXIT.                                                                 
026300*****************************************************************         
026400* RULE 9 - A BAY IS "AVAILABLE" IF ANY BATTERY IS NOT CHARGING, OR        
026500* IS DUE TO FINISH CHARGING AT OR BEFORE THE CURRENT CLOCK.               
026600*****************************************************************         
0267001340-STATION-HAS-BAY.                                                     
026800    MOVE 'N' TO WS-BATTERY-AVAILABLE.                                     
026900    SET BAT-INX TO 1.                                                     
027000    PERFORM 1350-CHECK-ONE-BAY THRU 1350-EXIT                             
027100        UNTIL BAT-INX > BAT-COUNT.                                        
0272001340-EXIT.                                                                
027300    EXIT.                                                                 
0274001350-CHECK-ONE-BAY.                                                       
027500    IF BAT-NOT-CHARGING(BAT-INX)                                          
027600       OR BAT-COMPLETE-MINUTE(BAT-INX) NOT > WS-CLOCK                     
027700        MOVE 'Y' TO WS-BATTERY-AVAILABLE                                  
027800    END-IF.                                                               
027900    SET BAT-INX UP BY 1.                                                  
0280001350-EXIT.                                                                
028100    EXIT.                                                                 
028200*****************************************************************         
028300* FLOW STEP 3 - FIRST DEPARTURE FROM THE OVERNIGHT YARD.  NO              
028400* LOADING DELAY - THE TRUCK IS NOT YET AT THE DOCK.                       
028500*****************************************************************         
0286001400-FIRST-DEPARTURE.                                                     
028700    MOVE TRP-START-MINUTE TO WS-CLOCK.                                    
028800    PERFORM 1450-NEEDS-EXCHANGE-FROM-START THRU 1450-EXIT.                
028900    IF WS-EXCHANGE-NOW                                                    
029000        MOVE WS-DIST-YD-TO-STN TO WS-DISTANCE-KM                          
029100        PERFORM 1900-DRIVE-TIME-MINUTES THRU 1900-EXIT                    
029200        ADD WS-DRIVE-MINUTES TO WS-CLOCK                                  
029300        PERFORM 1960-SOC-CONSUME THRU 1960-EXIT                           
029400        PERFORM 1600-CALL-EXCHANGE THRU 1600-EXIT                         
029500        MOVE WS-DIST-STN-TO-A2 TO WS-DISTANCE-KM                          
029600        PERFORM 1900-DRIVE-TIME-MINUTES THRU 1900-EXIT                    
029700        ADD WS-DRIVE-MINUTES TO WS-CLOCK                                  
029800        PERFORM 1960-SOC-CONSUME THRU 1960-EXIT                           
029900        MOVE 'Y' TO TRP-NEED-EXCHANGE                                     
030000        MOVE 'EXCHANGED FROM YARD' TO TRP-STATUS-TEXT                     
030100    ELSE                                                                  
030200        MOVE WS-DIST-YD-TO-A TO WS-DISTANCE-KM                            
030300        PERFORM 1900-DRIVE-TIME-MINUTES THRU 1900-EXIT                    
030400        ADD WS-DRIVE-MINUTES TO WS-CLOCK                                  
030500        PERFORM 1960-SOC-CONSUME THRU 1960-EXIT                           
030600        MOVE 'N' TO TRP-NEED-EXCHANGE                                     
030700        MOVE 'YARD DEPARTURE OK' TO TRP-STATUS-TEXT                       
030800    END-IF.                                                               
030900    MOVE WS-CLOCK TO TRP-END-MINUTE.                                      
0310001400-EXIT.                                                                
031100    EXIT.                                                                 
031200*****************************************************************         
031300* RULE 4 - EXCHANGE FROM THE YARD IF SOC WOULD NOT COVER THE              
031400* YARD-TO-DOCK LEG PLUS A FULL ROUND TRIP, WITH A 10.00% CUSHION.         
031500*****************************************************************         
0316001450-NEEDS-EXCHANGE-FROM-START.                                           
031700    MOVE 'N' TO WS-EXCHANGE-DECISION.                                     
031800    MOVE WS-DIST-YD-TO-A TO WS-DISTANCE-KM.                               
031900    MOVE '1' TO SOP-FUNCTION.                                             
032000    MOVE WS-DISTANCE-KM TO SOP-DISTANCE-KM.                               
032100    MOVE TRK-CAPACITY-KWH(LK-TRUCK-INX) TO SOP-CAPACITY-KWH.              
032200    CALL 'DSPSOCC' USING SOP-PARM.                                        
032300    MOVE SOP-RESULT-PCT TO WS-SOC-SEGMENT-A.                              
032400    MOVE WS-DIST-A-TO-B TO WS-DISTANCE-KM.                                
032500    MOVE WS-DISTANCE-KM TO SOP-DISTANCE-KM.                               
032600    CALL 'DSPSOCC' USING SOP-PARM.                                        
032700    MOVE SOP-RESULT-PCT TO WS-SOC-SEGMENT-B.                              
032800    COMPUTE WS-THRESHOLD-SOC =                                            
032900        WS-SOC-SEGMENT-A + WS-SOC-SEGMENT-B + 10.00.                      
033000    IF TRK-SOC-PCT(LK-TRUCK-INX) < WS-THRESHOLD-SOC                       
033100        MOVE 'Y' TO WS-EXCHANGE-DECISION                                  
033200    END-IF.                                                               
0333001450-EXIT.                                                                
033400    EXIT.                                                                 
033500*****************************************************************         
033600* BUILD THE EXCHANGE CALL PARAMETER BLOCK, HAND THE TABLES THROUGH        
033700* TO DSPXCHG, AND PICK UP THE RESULTING CLOCK AND SOC.                    
033800*****************************************************************         
0339001600-CALL-EXCHANGE.                                                       
034000    MOVE TRK-TRUCK-NO(LK-TRUCK-INX) TO XCP-TRUCK-NO.                      
034100    MOVE WS-CLOCK TO XCP-ENTRY-MINUTE.                                    
034200    MOVE TRK-SOC-PCT(LK-TRUCK-INX) TO XCP-SOC-PCT.                        
034210    MOVE TRK-SOC-PCT(LK-TRUCK-INX) TO TRP-PRE-EXCHANGE-SOC.               
034300    MOVE TRK-CAPACITY-KWH(LK-TRUCK-INX) TO XCP-CAPACITY-KWH.              
034400    MOVE TRK-TRANSPORT-FREQ(LK-TRUCK-INX) TO XCP-TRANSPORT-FREQ.          
034500    CALL 'DSPXCHG' USING XCP-PARM BAT-TABLE-AREA                          
034600        XQ-TABLE-AREA EX-TABLE-AREA.                                      
034700    MOVE XCP-EXIT-MINUTE TO WS-CLOCK.                                     
034800    MOVE XCP-SOC-PCT TO TRK-SOC-PCT(LK-TRUCK-INX).                        
0349001600-EXIT.                                                                
035000    EXIT.                                                                 
035100*****************************************************************         
035200* RULE 1 - CEILING(DISTANCE / 80 KPH * 60).  WS-DISTANCE-KM SET BY        
035300* THE CALLER.  NO INTRINSIC FUNCTIONS - MANUAL REMAINDER TEST.            
035400*****************************************************************         
0355001900-DRIVE-TIME-MINUTES.                                                  
035600    COMPUTE WS-NUMERATOR = WS-DISTANCE-KM * 60.                           
035700    DIVIDE WS-NUMERATOR BY 80                                             
035800        GIVING WS-DRIVE-MINUTES                                           
035900        REMAINDER WS-DRIVE-REMAINDER.                                     
036000    IF WS-DRIVE-REMAINDER > 0                                             
036100        ADD 1 TO WS-DRIVE-MINUTES                                         
036200    END-IF.                                                               
0363001900-EXIT.                                                                
036400    EXIT.                                                                 
036500*****************************************************************         
036600* RULE 13 - CLAMP SOC TO THE 0.00/100.00 RANGE AFTER EVERY UPDATE.        
036700*****************************************************************         
0368001950-CLAMP-SOC.                                                           
036900    IF TRK-SOC-PCT(LK-TRUCK-INX) < 0                                      
037000        MOVE 0 TO TRK-SOC-PCT(LK-TRUCK-INX)                               
037100    END-IF.                                                               
037200    IF TRK-SOC-PCT(LK-TRUCK-INX) > 100                                    
037300        MOVE 100 TO TRK-SOC-PCT(LK-TRUCK-INX)                             
037400    END-IF.                                                               
0375001950-EXIT.                                                                
037600    EXIT.                                                                 
037700*****************************************************************         
037800* RULE 2 - CONSUME SOC FOR WS-DISTANCE-KM, CLAMP THE RESULT.              
037900*****************************************************************         
0380001960-SOC-CONSUME.                                                         
038100    MOVE '1' TO SOP-FUNCTION.                                             
038200    MOVE WS-DISTANCE-KM TO SOP-DISTANCE-KM.                               
038300    MOVE TRK-CAPACITY-KWH(LK-TRUCK-INX) TO SOP-CAPACITY-KWH.              
038400    CALL 'DSPSOCC' USING SOP-PARM.                                        
038500    SUBTRACT SOP-RESULT-PCT FROM TRK-SOC-PCT(LK-TRUCK-INX).               
038600    PERFORM 1950-CLAMP-SOC THRU 1950-EXIT.                                
0387001960-EXIT.                                                                
038800    EXIT.                                                                 
038900*****************************************************************         
039000* RULE 3 - DYNAMIC MINIMUM EXCHANGE SOC FOR WS-DISTANCE-KM.               
039100*****************************************************************         
0392001970-MIN-EXCHANGE-SOC.                                                    
039300    MOVE '2' TO SOP-FUNCTION.                                             
039400    MOVE WS-DISTANCE-KM TO SOP-DISTANCE-KM.                               
039500    CALL 'DSPSOCC' USING SOP-PARM.                                        
039600    MOVE SOP-RESULT-PCT TO WS-MIN-EXCHANGE-SOC.                           
0397001970-EXIT.                                                                
039800    EXIT.                                                                 
039900*****************************************************************         
040000* RULE 5 - CLASSIFY WS-CLASSIFY-MINUTE INTO ITS PRICE PERIOD.             
040100*****************************************************************         
0402001980-CLASSIFY-MINUTE.                                                     
040300    MOVE 'C' TO PRP-FUNCTION.                                             
040400    MOVE WS-CLASSIFY-MINUTE TO PRP-MINUTE-OF-DAY.                         
040500    CALL 'DSPPRCP' USING PRP-PARM.                                        
040600    MOVE PRP-CURRENT-PERIOD TO WS-CLASSIFY-RESULT.                        
0407001980-EXIT.                                                                
040800    EXIT.                                                                 
