000100******************************************************************        
000200* DSPBATT  --  IN-MEMORY BATTERY WORK TABLE                               
000300*              BUILT FROM BATTERY-MASTER AT START-OF-RUN AND HELD         
000400*              FOR THE LIFE OF THE RUN.  ONE ENTRY PER SWAP BAY.          
000500*              CHARGE-COMPLETE IS CARRIED AS MINUTES SINCE RUN            
000600*              START (NOT HH:MM TEXT) SO DSPXCHG CAN COMPARE IT           
000700*              DIRECTLY AGAINST THE SIMULATION CLOCK.                     
000800******************************************************************        
000900* CHANGE LOG                                                              
001000******************************************************************        
001100* 1991-04-09  RJT  DSP-0003  ORIGINAL TABLE.                              
001200* 2003-07-21  HQV  DSP-0247  BAT-TABLE WIDENED 4 TO 6 BAYS.               
001300******************************************************************        
001400 01  BAT-TABLE-AREA.                                                      
001500     05  BAT-COUNT                PIC S9(4) COMP.                         
001600     05  BAT-TABLE OCCURS 10 TIMES INDEXED BY BAT-INX.                    
001700         10  BAT-POSITION-NO       PIC X(4).                              
001800         10  BAT-SOC-PCT           PIC S9(3)V9(2) COMP-3.                 
001900         10  BAT-CHARGING-FLAG     PIC X(1).                              
002000             88  BAT-IS-CHARGING           VALUE 'Y'.                     
002100             88  BAT-NOT-CHARGING          VALUE 'N'.                     
002200         10  BAT-COMPLETE-MINUTE   PIC S9(7) COMP.                        
002210         10  FILLER                PIC X(03).                             
