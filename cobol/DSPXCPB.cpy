000100******************************************************************        
000200* DSPXCPB  --  DSPTRSP / DSPXCHG CALL PARAMETER BLOCK                     
000300*              DESCRIBES ONE TRUCK ARRIVING AT THE SWAP STATION.          
000400*              DSPXCHG MAY DRAIN SEVERAL QUEUED TRUCKS BEFORE IT          
000500*              RETURNS, BUT ONLY REPORTS THIS TRUCK'S OWN TIMING.         
000600******************************************************************        
000700* CHANGE LOG                                                              
000800******************************************************************        
000900* 1994-08-30  RJT  DSP-0040  ORIGINAL BLOCK.                              
001000******************************************************************        
001100 01  XCP-PARM.                                                            
001200     05  XCP-TRUCK-NO              PIC X(10).                             
001300     05  XCP-ENTRY-MINUTE          PIC S9(7) COMP.                        
001400     05  XCP-SOC-PCT               PIC S9(3)V9(2) COMP-3.                 
001500     05  XCP-CAPACITY-KWH          PIC S9(5)V9(2) COMP-3.                 
001600     05  XCP-TRANSPORT-FREQ        PIC S9(4) COMP-3.                      
001700     05  XCP-EXIT-MINUTE           PIC S9(7) COMP.                        
001800     05  XCP-RETURN-CODE           PIC S9(4) COMP.                        
001810     05  FILLER                    PIC X(08).                             
