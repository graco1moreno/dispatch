000100 PROCESS DYNAM OUTDD(DISPLAYS)                                            
000200*****************************************************************         
000300* DSPSOCC -- STATE-OF-CHARGE CALCULATION SERVICE                          
000400*            SEGMENT SOC CONSUMPTION AND DYNAMIC MINIMUM                  
000500*            EXCHANGE-SOC FORMULAS FOR THE NIGHTLY DISPATCH RUN.          
000600*            CALLED BY DSPTRSP ONLY - SEE DSPSOPB FOR THE PARM.           
000700*****************************************************************         
000800 IDENTIFICATION DIVISION.                                                 
000900 PROGRAM-ID. DSPSOCC.                                                     
001000 AUTHOR. R J TILLMAN.                                                     
001100 INSTALLATION. GREENLINE ELECTRIC FREIGHT - EDP FLEET SYS.                
001200 DATE-WRITTEN. 04/09/91.                                                  
001300 DATE-COMPILED.                                                           
001400 SECURITY.  PROPRIETARY - FLEET DISPATCH SUBSYSTEM.  NOT FOR              
001500     DISTRIBUTION OUTSIDE EDP FLEET SYSTEMS.                              
001600*****************************************************************         
001700* CHANGE LOG                                                              
001800*****************************************************************         
001900* 04/09/91  RJT  DSP-0005  ORIGINAL PROGRAM - BROKEN OUT OF THE           
002000*                          TRANSPORT SERVICE SO THE SOC FORMULAS          
002100*                          COULD BE SHARED WITH THE YARD-TO-DOCK          
002200*                          FIRST-DEPARTURE LOGIC.                         
002300* 11/09/98  LMK  DSP-0118  Y2K REVIEW - NO DATE MATH IN THIS              
002400*                          PROGRAM, NO CHANGES REQUIRED.                  
002500* 10/14/02  HQV  DSP-0214  UTILITY RATE CASE - BUMPED THE SAFETY          
002600*                          MARGIN BRACKETS FOR THE LONGER QUEUE           
002700*                          TIMES AT THE 6-BAY STATION.                    
002800* 10/05/11  PDS  DSP-0391  NO CHANGE HERE - NOTE ONLY - SEE               
002900*                          DSPMAIN/DSPXCHG FOR THE LINKAGE FIX.           
003000*****************************************************************         
003100 ENVIRONMENT DIVISION.                                                    
003200 CONFIGURATION SECTION.                                                   
003300 SOURCE-COMPUTER. IBM-390.                                                
003400 SPECIAL-NAMES.                                                           
003500     C01 IS TOP-OF-FORM.                                                  
003600 INPUT-OUTPUT SECTION.                                                    
003700 FILE-CONTROL.                                                            
003800 DATA DIVISION.                                                           
003900 FILE SECTION.                                                            
004000 WORKING-STORAGE SECTION.                                                 
004010 77  WS-LOOP-COUNT          PIC S9(4) COMP VALUE ZERO.                    
004100*****************************************************************         
004200* FIXED ENERGY AND REFERENCE-CAPACITY CONSTANTS (RULE 2, RULE 3)          
004300*****************************************************************         
004400 01  WS-CONSTANTS.                                                        
004500     05  WS-ENERGY-PER-KM      PIC S9(1)V9(2) COMP-3 VALUE 1.40.          
004600     05  WS-STATION-REF-CAP    PIC S9(5)V9(2) COMP-3 VALUE 282.00.        
004700     05  FILLER                PIC X(10).                                 
004800* ALTERNATE PACKED VIEW OF THE ENERGY CONSTANT - LEFT IN PLACE            
004900* FROM THE 10/02 RATE CASE WORK, KEEP FOR THE NEXT ONE - HQV              
005000 01  WS-CONSTANTS-ALT REDEFINES WS-CONSTANTS.                             
005100     05  WS-ENERGY-PER-KM-ALT  PIC S9(1)V9(2) COMP-3.                     
005200     05  FILLER                PIC X(12).                                 
005300*****************************************************************         
005400* SAFETY-MARGIN BRACKET TABLE (RULE 3) - DISTANCE UPPER LIMIT,            
005500* KM, PAIRED WITH THE MARGIN TO ADD, PCT X100.  SAME VALUE-               
005600* STRING/REDEFINES LOOKUP TRICK USED ELSEWHERE IN THIS SHOP.              
005700*****************************************************************         
005800 01  WS-BRACKET-LIMITS.                                                   
005900     05  FILLER                PIC X(12) VALUE                            
006000         '030060100999'.                                                  
006100 01  WS-BRACKET-LIMITS-RE REDEFINES WS-BRACKET-LIMITS.                    
006200     05  WS-BRACKET-LIMIT OCCURS 4 TIMES                                  
006300         INDEXED BY WS-BR-INX  PIC 9(3).                                  
006400 01  WS-MARGIN-VALUES.                                                    
006500     05  FILLER                PIC X(16) VALUE                            
006600         '1000150020002500'.                                              
006700 01  WS-MARGIN-VALUES-RE REDEFINES WS-MARGIN-VALUES.                      
006800     05  WS-MARGIN-VALUE   OCCURS 4 TIMES                                 
006900         INDEXED BY WS-MG-INX  PIC 9(4).                                  
007300 01  WS-WORK-AMOUNTS.                                                     
007400     05  WS-RAW-PCT            PIC S9(5)V9(4) COMP-3.                     
007500     05  WS-SAFETY-MARGIN      PIC S9(3)V9(2) COMP-3.                     
007600     05  FILLER                PIC X(06).                                 
007700 LINKAGE SECTION.                                                         
007800     COPY DSPSOPB.                                                        
007900 PROCEDURE DIVISION USING SOP-PARM.                                       
008000 MAIN-LINE.                                                               
008100     EVALUATE TRUE                                                        
008200         WHEN SOP-SEGMENT-CONSUMPTION                                     
008300             PERFORM 3000-SEGMENT-SOC-CONSUMPTION                         
008400                 THRU 3000-EXIT                                           
008500         WHEN SOP-MINIMUM-EXCHANGE-SOC                                    
008600             PERFORM 3100-MIN-EXCHANGE-SOC                                
008700                 THRU 3100-EXIT                                           
008800         WHEN OTHER                                                       
008900             MOVE ZERO TO SOP-RESULT-PCT                                  
009000     END-EVALUATE.                                                        
009100     GOBACK.                                                              
009200*****************************************************************         
009300* RULE 2 - SOC_PCT = ROUND_HALF_UP(DISTANCE*1.40/CAPACITY*100,2)          
009400*****************************************************************         
009500 3000-SEGMENT-SOC-CONSUMPTION.                                            
009600     COMPUTE SOP-RESULT-PCT ROUNDED =                                     
009700         SOP-DISTANCE-KM * WS-ENERGY-PER-KM                               
009800             / SOP-CAPACITY-KWH * 100.                                    
009900 3000-EXIT.                                                               
010000     EXIT.                                                                
010100*****************************************************************         
010200* RULE 3 - MIN_EXCHANGE_SOC(D) = ROUND_HALF_UP(D*1.40/282*100,2)          
010300*          + SAFETY_MARGIN(D), CAPPED AT 100.00                           
010400*****************************************************************         
010500 3100-MIN-EXCHANGE-SOC.                                                   
010600     COMPUTE WS-RAW-PCT ROUNDED =                                         
010700         SOP-DISTANCE-KM * WS-ENERGY-PER-KM                               
010800             / WS-STATION-REF-CAP * 100.                                  
010900     PERFORM 3150-SAFETY-MARGIN THRU 3150-EXIT.                           
011000     COMPUTE SOP-RESULT-PCT ROUNDED =                                     
011100         WS-RAW-PCT + WS-SAFETY-MARGIN.                                   
011200     IF SOP-RESULT-PCT > 100.00                                           
011300         MOVE 100.00 TO SOP-RESULT-PCT                                    
011400     END-IF.                                                              
011500 3100-EXIT.                                                               
011600     EXIT.                                                                
011700*****************************************************************         
011800* BRACKET LOOKUP - WALK THE TABLE UNTIL THE DISTANCE FITS OR WE           
011900* HIT THE LAST (CATCH-ALL) BRACKET.                                       
012000*****************************************************************         
012100 3150-SAFETY-MARGIN.                                                      
012200     SET WS-BR-INX WS-MG-INX TO 1.                                        
012300     PERFORM 3160-BUMP-BRACKET THRU 3160-EXIT                             
012400         UNTIL SOP-DISTANCE-KM NOT > WS-BRACKET-LIMIT(WS-BR-INX)          
012500            OR WS-BR-INX = 4.                                             
012600     SET WS-MG-INX TO WS-BR-INX.                                          
012700     COMPUTE WS-SAFETY-MARGIN ROUNDED =                                   
012800         WS-MARGIN-VALUE(WS-MG-INX) / 100.                                
012900 3150-EXIT.                                                               
013000     EXIT.                                                                
013100 3160-BUMP-BRACKET.                                                       
013200     ADD 1 TO WS-LOOP-COUNT.                                              
013300     SET WS-BR-INX UP BY 1.                                               
013400 3160-EXIT.                                                               
013500     EXIT.                                                                
