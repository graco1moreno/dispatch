000100******************************************************************        
000200* DSPXQUE  --  EXCHANGE-STATION FIFO QUEUE WORK TABLE                     
000300*              ONE ENTRY PER TRUCK CURRENTLY WAITING FOR A SWAP.          
000400*              DSPXCHG APPENDS AT XQ-COUNT+1 AND REMOVES FROM THE         
000500*              FRONT (SUBSCRIPT 1) WHEN A TRUCK IS SERVICED.              
000600******************************************************************        
000700* CHANGE LOG                                                              
000800******************************************************************        
000900* 1994-08-30  RJT  DSP-0040  ORIGINAL TABLE - STATION WAIT LINE           
001000*                            USED TO BE FIRST-FOUND, NOT FIFO.            
001100******************************************************************        
001200 01  XQ-TABLE-AREA.                                                       
001300     05  XQ-COUNT                 PIC S9(4) COMP.                         
001400     05  XQ-TABLE OCCURS 25 TIMES INDEXED BY XQ-INX.                      
001500         10  XQ-TRUCK-NO           PIC X(10).                             
001600         10  XQ-ENTRY-MINUTE       PIC S9(7) COMP.                        
001700         10  XQ-SOC-PCT            PIC S9(3)V9(2) COMP-3.                 
001800         10  XQ-CAPACITY-KWH       PIC S9(5)V9(2) COMP-3.                 
001900         10  XQ-TRANSPORT-FREQ     PIC S9(4) COMP-3.                      
001910         10  FILLER                PIC X(03).                             
