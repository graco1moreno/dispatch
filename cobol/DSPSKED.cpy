000100******************************************************************        
000200* DSPSKED  --  DISPATCH-SCHEDULE-RECORD LAYOUT (OUTPUT)                   
000300*              ONE ROW PER TRIP LEG COMPLETED BY A TRUCK.                 
000400*              WRITTEN IN COMPLETION ORDER BY DSPMAIN.                    
000500******************************************************************        
000600* CHANGE LOG                                                              
000700******************************************************************        
000800* 1991-04-02  RJT  DSP-0001  ORIGINAL LAYOUT.                             
000900* 1996-02-14  RJT  DSP-0062  ADDED STATUS-ICON/STATUS-TEXT FOR THE        
001000*                            DISPATCH-DESK CRT DISPLAY PROGRAM.           
001100******************************************************************        
001200 01  DISPATCH-SCHEDULE-REC.                                               
001300     05  DSR-TRUCK-NO             PIC X(10).                              
001400     05  DSR-FROM-LOCATION        PIC X(10).                              
001500     05  DSR-TO-LOCATION          PIC X(10).                              
001600     05  DSR-START-TIME           PIC X(5).                               
001700     05  DSR-END-TIME             PIC X(5).                               
001800     05  DSR-NEED-EXCHANGE        PIC 9(1).                               
001900         88  DSR-EXCHANGE-OCCURRED         VALUE 1.                       
002000         88  DSR-NO-EXCHANGE               VALUE 0.                       
002100     05  DSR-SCHEDULE-DATE        PIC X(10).                              
002200     05  DSR-STATUS-ICON          PIC X(8).                               
002300     05  DSR-STATUS-TEXT          PIC X(20).                              
002400     05  DSR-TRANSPORT-FREQ       PIC 9(4).                               
002500     05  FILLER                   PIC X(7).                               
