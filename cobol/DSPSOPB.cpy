000100******************************************************************        
000200* DSPSOPB  --  DSPTRSP / DSPSOCC CALL PARAMETER BLOCK                     
000300*              SOP-FUNCTION 1 = SEGMENT SOC CONSUMPTION (RULE 2)          
000400*              SOP-FUNCTION 2 = MIN-EXCHANGE SOC FORMULA (RULE 3)         
000500******************************************************************        
000600* CHANGE LOG                                                              
000700******************************************************************        
000800* 1994-08-30  RJT  DSP-0041  ORIGINAL BLOCK.                              
000900******************************************************************        
001000 01  SOP-PARM.                                                            
001100     05  SOP-FUNCTION              PIC X(1).                              
001200         88  SOP-SEGMENT-CONSUMPTION       VALUE '1'.                     
001300         88  SOP-MINIMUM-EXCHANGE-SOC      VALUE '2'.                     
001400     05  SOP-DISTANCE-KM           PIC S9(3)V9(1) COMP-3.                 
001500     05  SOP-CAPACITY-KWH          PIC S9(5)V9(2) COMP-3.                 
001600     05  SOP-RESULT-PCT            PIC S9(3)V9(2) COMP-3.                 
001700     05  FILLER                    PIC X(08).                             
