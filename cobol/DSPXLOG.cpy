000100******************************************************************        
000200* DSPXLOG  --  EXCHANGE-RECORD LAYOUT (OUTPUT)                            
000300*              ONE ROW PER BATTERY EXCHANGE PERFORMED AT THE              
000400*              SWAP STATION.  FINAL FILE IS SORTED BY                     
000500*              ER-START-AWAIT-TIME BEFORE IT IS WRITTEN.                  
000600******************************************************************        
000700* CHANGE LOG                                                              
000800******************************************************************        
000900* 1991-04-02  RJT  DSP-0001  ORIGINAL LAYOUT.                             
001000* 2003-07-21  HQV  DSP-0247  ADDED ER-POSITION-NO, 6 SWAP BAYS NOW        
001100******************************************************************        
001200 01  EXCHANGE-REC.                                                        
001300     05  ER-TRUCK-NO              PIC X(10).                              
001400     05  ER-SOC-PCT               PIC S9(3)V9(2) COMP-3.                  
001500     05  ER-CAPACITY-KWH          PIC 9(5).                               
001600     05  ER-START-AWAIT-TIME      PIC X(5).                               
001700     05  ER-START-EXCHANGE-TIME   PIC X(5).                               
001800     05  ER-USE-BATTERY-TIME      PIC X(5).                               
001900     05  ER-DURATION-MIN          PIC 9(4).                               
002000     05  ER-BATTERY-COMPLETE-TIME PIC X(5).                               
002100     05  ER-POSITION-NO           PIC X(4).                               
002200     05  ER-TRANSPORT-FREQ        PIC 9(4).                               
002300     05  FILLER                   PIC X(10).                              
