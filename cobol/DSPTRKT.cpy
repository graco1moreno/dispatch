000100******************************************************************        
000200* DSPTRKT  --  IN-MEMORY TRUCK WORK TABLE                                 
000300*              BUILT FROM TRUCK-MASTER AT START-OF-RUN AND HELD           
000400*              FOR THE LIFE OF THE RUN. ONE ENTRY PER FLEET TRUCK.        
000500*              TRK-READY-TIME AND TRK-REMAIN-CARGO ARE MAINTAINED         
000600*              BY DSPMAIN AS EACH ROUND TRIP COMPLETES.                   
000700******************************************************************        
000800* CHANGE LOG                                                              
000900******************************************************************        
001000* 1991-04-09  RJT  DSP-0003  ORIGINAL TABLE.                              
001100* 2011-10-05  PDS  DSP-0390  ADDED TRK-CARGO-TARGET SO THE MAIN           
001200*                            LOOP NO LONGER RECOMPUTES IT PER TRIP        
001300******************************************************************        
001400 01  TRK-TABLE-AREA.                                                      
001500     05  TRK-COUNT                PIC S9(4) COMP.                         
001600     05  TRK-TABLE OCCURS 25 TIMES INDEXED BY TRK-INX.                    
001700         10  TRK-TRUCK-NO          PIC X(10).                             
001800         10  TRK-SOC-PCT           PIC S9(3)V9(2) COMP-3.                 
001900         10  TRK-CAPACITY-KWH      PIC S9(5)V9(2) COMP-3.                 
002000         10  TRK-TRANSPORT-FREQ    PIC S9(4) COMP-3.                      
002100         10  TRK-READY-MINUTE      PIC S9(7) COMP.                        
002200         10  TRK-CARGO-TARGET      PIC S9(7)V9(2) COMP-3.                 
002300         10  TRK-REMAIN-CARGO      PIC S9(7)V9(2) COMP-3.                 
002400         10  TRK-AT-STATION-FLAG   PIC X(1).                              
002500             88  TRK-ALREADY-STARTED      VALUE 'Y'.                      
002510         10  FILLER                PIC X(03).                             
